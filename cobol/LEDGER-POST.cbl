000010******************************************************************
000020*                                                                *
000030*    PROGRAM      LEDGER-POST                                   *
000040*    JOB STEP     GLPOST03                                      *
000050*                                                                *
000060*    THIRD AND CENTRAL STEP OF THE NIGHTLY GENERAL LEDGER        *
000070*    POSTING RUN.  READS THE TRANSACTION-REQUEST FILE (HEADER    *
000080*    RECORD FOLLOWED BY ITS POSTING RECORDS, GROUPED BY          *
000090*    TRANSACTION NUMBER) AND THE FUNDS-TRANSFER FILE.  EACH      *
000100*    TRANSACTION MUST BALANCE TO ZERO, STAY IN ONE CURRENCY,     *
000110*    AND POST ONLY TO ACCOUNTS THAT EXIST AND CAN ABSORB THE     *
000120*    POSTING.  A TRANSFER IS TURNED INTO A TWO-LINE TRANSACTION  *
000130*    (CREDIT THE SOURCE, DEBIT THE DESTINATION) AND RUN THROUGH  *
000140*    THE SAME VALIDATION AND POSTING LOGIC.  A TRANSACTION IS    *
000150*    ALL-OR-NOTHING -- IF ANY ONE OF ITS POSTINGS FAILS, NONE OF *
000160*    THEM ARE APPLIED.  ACCEPTED WORK UPDATES THE INDEXED        *
000170*    WORKING MASTER, WRITES THE POSTING JOURNAL, AND DROPS A     *
000180*    WORK-DETAIL RECORD FOR LEDGER-RPT TO PRINT.  AT END OF RUN  *
000190*    THE INDEXED MASTER IS RE-SEQUENCED BACK OUT TO THE FLAT     *
000200*    ACCOUNT MASTER FILE FOR TOMORROW'S RUN.                     *
000210*                                                                *
000220******************************************************************
000230 IDENTIFICATION DIVISION.
000240*-----------------------------------------------------------------
000250 PROGRAM-ID.                 LEDGER-POST.
000260 AUTHOR.                     C F WOZNIAK.
000270 INSTALLATION.               CAPITAL STATE EMPLOYEES CREDIT
000280                              UNION - DATA PROCESSING SERVICES.
000290 DATE-WRITTEN.               NOVEMBER 12, 1989.
000300 DATE-COMPILED.
000310 SECURITY.                   CONFIDENTIAL - INTERNAL USE ONLY.
000320*
000330******************************************************************
000340*    CHANGE LOG
000350*    DATE       BY   REQ-NO    DESCRIPTION
000360*    ---------  ---  --------  ---------------------------------
000370*    1989-11-12 CFW  GL-0041   ORIGINAL VERSION.  REPLACES THE    GL-0041
000380*                              HAND-POSTED CONTROL SHEETS THE
000390*                              BOOKKEEPING SECTION USED TO KEEP.
000400*    1990-11-02 RDM  GL-0058   ADDED INSUFFICIENT-FUNDS CHECK TO  GL-0058
000410*                              MATCH THE NEW MONEYAPL ROUTINE.
000420*    1991-09-19 CFW  GL-0114   WIDENED ALL BALANCE AND AMOUNT     GL-0114
000430*                              FIELDS TO S9(11)V99.
000440*    1993-04-05 EKD  GL-0162   ADDED THE FUNDS-TRANSFER LEG --    GL-0162
000450*                              BRANCHES WERE KEYING TRANSFERS AS
000460*                              TWO SEPARATE, UNBALANCED
000470*                              TRANSACTIONS AND GETTING THEM
000480*                              REJECTED.
000490*    1994-02-18 CFW  GL-0171   ATOMIC POSTING: A TRANSACTION'S    GL-0171
000500*                              ACCOUNTS ARE NOW HELD IN A WORK
000510*                              TABLE AND ONLY REWRITTEN TO THE
000520*                              MASTER AFTER EVERY POSTING IN THE
000530*                              GROUP HAS CLEARED MONEYAPL.
000540*    1996-01-29 RDM  GL-0205   REPORT PRINTING SPLIT OUT TO A     GL-0205
000550*                              SEPARATE STEP, LEDGER-RPT -- THIS
000560*                              PROGRAM NOW JUST DROPS WORK-
000570*                              DETAIL RECORDS FOR IT TO FORMAT.
000580*    1998-09-28 PJQ  GL-Y2K1   YEAR 2000 REVIEW.  RUN DATE AND    GL-Y2K1
000590*                              TRANSACTION DATE ARE BOTH FULL
000600*                              4-DIGIT YEAR.  NO CHANGE.
000610*    2002-05-20 LTR  GL-0280   MIXED-CURRENCY CHECK NOW COMPARES  GL-0280
000620*                              EVERY POSTING'S OWN CURRENCY, NOT
000630*                              JUST THE FIRST ONE'S -- GL-0280
000640*                              AUDIT FINDING.
000650*    2003-02-11 LTR  GL-0291   ADDED UPPER-BOUND CHECK ON         GL-0291
000660*                              POSTING COUNT -- A MIS-KEYED
000670*                              TRANSACTION TAPE SENT A GROUP OF
000680*                              24 POSTINGS THROUGH AND OVERRAN
000690*                              THE WORK TABLE.  ALSO FIXED A
000700*                              MISSING PERIOD IN 400-ADD-POSTING-
000710*                              TO-GROUP FOUND DURING THE SAME
000720*                              WALKTHROUGH.
000730*    2005-03-15 LTR  GL-0299   WIDENED WS-REJECT-REASON AND THE   GL-0299
000740*                              WD-REASON SLOT ON THE WORK-DETAIL
000750*                              FILE TO X(34) -- THE LONGER REJECT
000760*                              MESSAGES WERE GETTING CLIPPED
000770*                              BEFORE THEY EVER REACHED THE
000780*                              REPORT.  SEE LEDGER-RPT FOR THE
000790*                              MATCHING CHANGE.
000800*    2006-07-11 EKD  GL-0307   300-REWRITE-FLAT-MASTER NOW RANGE-  GL-0307
000810*                              PERFORMS 400-WRITE-ONE-FLAT-MASTER-
000820*                              RECORD THRU 400-READ-NEXT-INDEX-
000830*                              RECORD-EXIT INSTEAD OF BURYING THE
000840*                              READ-AHEAD INSIDE THE WRITE
000850*                              PARAGRAPH.  NO LOGIC CHANGE.
000860******************************************************************
000870 ENVIRONMENT                 DIVISION.
000880*-----------------------------------------------------------------
000890 CONFIGURATION               SECTION.
000900 SOURCE-COMPUTER.            CSECU-3090.
000910 OBJECT-COMPUTER.            CSECU-3090.
000920 SPECIAL-NAMES.
000930     C01 IS TOP-OF-FORM.
000940*-----------------------------------------------------------------
000950 INPUT-OUTPUT                SECTION.
000960 FILE-CONTROL.
000970     SELECT  TRANSACTION-IN
000980             ASSIGN TO GLTRNIN
000990             ORGANIZATION IS SEQUENTIAL
001000             FILE STATUS IS FS-TRANS-IN-STAT.
001010*
001020     SELECT  TRANSFER-IN
001030             ASSIGN TO GLXFRIN
001040             ORGANIZATION IS SEQUENTIAL
001050             FILE STATUS IS FS-XFR-IN-STAT.
001060*
001070     SELECT  ACCT-INDEX-FILE
001080             ASSIGN TO GLACCTIX
001090             ORGANIZATION IS INDEXED
001100             ACCESS MODE IS DYNAMIC
001110             RECORD KEY IS AIX-ACCT-ID
001120             FILE STATUS IS FS-INDEX-STAT.
001130*
001140     SELECT  JOURNAL-OUT
001150             ASSIGN TO GLJRNOUT
001160             ORGANIZATION IS SEQUENTIAL
001170             FILE STATUS IS FS-JOURNAL-STAT.
001180*
001190     SELECT  WORK-DETAIL-OUT
001200             ASSIGN TO GLWORKDT
001210             ORGANIZATION IS SEQUENTIAL
001220             FILE STATUS IS FS-WORK-STAT.
001230*
001240     SELECT  ACCOUNT-MASTER-OUT
001250             ASSIGN TO GLMSTOUT
001260             ORGANIZATION IS SEQUENTIAL
001270             FILE STATUS IS FS-MASTER-OUT-STAT.
001280*
001290     SELECT  GL-CONTROL-FILE
001300             ASSIGN TO GLCTLREC
001310             ORGANIZATION IS SEQUENTIAL
001320             FILE STATUS IS FS-CONTROL-STAT.
001330*
001340******************************************************************
001350 DATA                        DIVISION.
001360*-----------------------------------------------------------------
001370 FILE                        SECTION.
001380 FD  TRANSACTION-IN
001390     RECORD CONTAINS 57 CHARACTERS
001400     DATA RECORD IS TRN-RECORD-IN.
001410 01  TRN-RECORD-IN                PIC X(57).
001420 01  TRN-HEADER-IN REDEFINES TRN-RECORD-IN.
001430     05  TRN-ID-H                 PIC 9(08).
001440     05  TRN-REC-TYPE-H           PIC X(01).
001450     05  TRN-DESC-H               PIC X(40).
001460     05  TRN-DATE-H               PIC 9(08).
001470 01  TRN-POSTING-IN REDEFINES TRN-RECORD-IN.
001480     05  TRN-ID-P                 PIC 9(08).
001490     05  TRN-REC-TYPE-P           PIC X(01).
001500     05  PST-ACCT-ID-P            PIC 9(08).
001510     05  PST-AMOUNT-P             PIC 9(11)V99.
001520     05  PST-CURRENCY-P           PIC X(03).
001530     05  PST-DC-P                 PIC X(01).
001540     05  FILLER                   PIC X(23).
001550*
001560 FD  TRANSFER-IN
001570     RECORD CONTAINS 80 CHARACTERS
001580     DATA RECORD IS XFR-RECORD-IN.
001590 01  XFR-RECORD-IN.
001600     05  XFR-ID                   PIC 9(08).
001610     05  XFR-FROM-ACCT            PIC 9(08).
001620     05  XFR-TO-ACCT              PIC 9(08).
001630     05  XFR-AMOUNT               PIC 9(11)V99.
001640     05  XFR-CURRENCY             PIC X(03).
001650     05  XFR-DESC                 PIC X(40).
001660*
001670 FD  ACCT-INDEX-FILE
001680     RECORD CONTAINS 64 CHARACTERS
001690     DATA RECORD IS ACCT-INDEX-RECORD.
001700     COPY "ACCTMAST.CPY"
001710         REPLACING ==ACCT-MASTER-RECORD==     BY ==ACCT-INDEX-RECO
001720                   ==ACCT-MASTER-SHORT-VIEW== BY ==ACCT-INDEX-SHOR
001730                   ==ACM-==                   BY ==AIX-==.
001740*
001750 FD  JOURNAL-OUT
001760     RECORD CONTAINS 94 CHARACTERS
001770     DATA RECORD IS JRN-RECORD-OUT.
001780 01  JRN-RECORD-OUT.
001790     05  JRN-TRN-ID               PIC 9(08).
001800     05  JRN-DATE                 PIC 9(08).
001810     05  JRN-DESC                 PIC X(40).
001820     05  JRN-ACCT-ID              PIC 9(08).
001830     05  JRN-AMOUNT               PIC 9(11)V99.
001840     05  JRN-CURRENCY             PIC X(03).
001850     05  JRN-DC                   PIC X(01).
001860     05  JRN-NEW-BAL              PIC S9(11)V99.
001870*
001880 FD  WORK-DETAIL-OUT
001890     RECORD CONTAINS 134 CHARACTERS
001900     DATA RECORD IS WORK-DETAIL-RECORD.
001910 01  WORK-DETAIL-RECORD.
001920     05  WD-REC-TYPE              PIC X(01).
001930     05  WD-TRN-ID                PIC 9(08).
001940     05  WD-TRN-DATE              PIC 9(08).
001950     05  WD-DESC                  PIC X(40).
001960     05  WD-ACCT-ID               PIC 9(08).
001970     05  WD-DC                    PIC X(01).
001980     05  WD-AMOUNT                PIC S9(11)V99.
001990     05  WD-NEW-BAL               PIC S9(11)V99.
002000     05  WD-STATUS                PIC X(08).
002010     05  WD-REASON                PIC X(34).
002020*
002030*    CONTROL-BREAK TOTAL LINE, ONE PER ACCEPTED TRANSACTION.
002040 01  WORK-TOTAL-LINE REDEFINES WORK-DETAIL-RECORD.
002050     05  WT-REC-TYPE              PIC X(01).
002060     05  WT-TRN-ID                PIC 9(08).
002070     05  FILLER                   PIC X(48).
002080     05  WT-TOTAL-DEBITS          PIC S9(11)V99.
002090     05  WT-TOTAL-CREDITS         PIC S9(11)V99.
002100     05  FILLER                   PIC X(51).
002110*
002120*    FINAL TRAILER LINE, WRITTEN ONCE AT END OF RUN.
002130 01  WORK-TRAILER-LINE REDEFINES WORK-DETAIL-RECORD.
002140     05  WX-REC-TYPE              PIC X(01).
002150     05  WX-TRANS-READ            PIC 9(07).
002160     05  WX-TRANS-ACCEPTED        PIC 9(07).
002170     05  WX-TRANS-REJECTED        PIC 9(07).
002180     05  WX-GRAND-DEBITS          PIC S9(11)V99.
002190     05  WX-GRAND-CREDITS         PIC S9(11)V99.
002200     05  WX-ACCOUNTS-UPDATED      PIC 9(07).
002210     05  FILLER                   PIC X(79).
002220*
002230 FD  ACCOUNT-MASTER-OUT
002240     RECORD CONTAINS 64 CHARACTERS
002250     DATA RECORD IS ACCOUNT-MASTER-RECORD-OUT.
002260 01  ACCOUNT-MASTER-RECORD-OUT    PIC X(64).
002270*
002280 FD  GL-CONTROL-FILE
002290     RECORD CONTAINS 20 CHARACTERS
002300     DATA RECORD IS GL-CONTROL-RECORD.
002310 01  GL-CONTROL-RECORD.
002320     05  GLC-RUN-DATE.
002330         10  GLC-RUN-CCYY         PIC 9(04).
002340         10  GLC-RUN-MM           PIC 9(02).
002350         10  GLC-RUN-DD           PIC 9(02).
002360     05  GLC-HIGH-ACCT-ID         PIC 9(08).
002370     05  FILLER                   PIC X(04).
002380*-----------------------------------------------------------------
002390 WORKING-STORAGE             SECTION.
002400*-----------------------------------------------------------------
002410 01  SWITCHES-AND-COUNTERS.
002420     05  TRANS-EOF-SW             PIC X(01) VALUE "N".
002430         88  TRANS-EOF                       VALUE "Y".
002440     05  XFR-EOF-SW               PIC X(01) VALUE "N".
002450         88  XFR-EOF                         VALUE "Y".
002460     05  WS-INDEX-EOF-SW          PIC X(01) VALUE "N".
002470         88  WS-INDEX-EOF                    VALUE "Y".
002480     05  WS-GROUP-VALID-SW        PIC X(01) VALUE "Y".
002490         88  WS-GROUP-VALID                  VALUE "Y".
002500     05  WS-XFR-VALID-SW          PIC X(01) VALUE "Y".
002510         88  WS-XFR-VALID                    VALUE "Y".
002520     05  WS-FOUND-SW              PIC X(01) VALUE "N".
002530     05  WS-TRANS-READ            PIC S9(07) COMP VALUE ZERO.
002540     05  WS-TRANS-ACCEPTED        PIC S9(07) COMP VALUE ZERO.
002550     05  WS-TRANS-REJECTED        PIC S9(07) COMP VALUE ZERO.
002560     05  WS-ACCOUNTS-UPDATED      PIC S9(07) COMP VALUE ZERO.
002570     05  WS-SUB                   PIC S9(04) COMP VALUE ZERO.
002580     05  WS-AWT-SUB               PIC S9(04) COMP VALUE ZERO.
002590     05  FILLER                   PIC X(01).
002600*
002610 01  AMOUNT-WORK-AREAS.
002620     05  WS-DEBIT-TOTAL           PIC S9(11)V99 VALUE ZERO.
002630     05  WS-CREDIT-TOTAL          PIC S9(11)V99 VALUE ZERO.
002640     05  WS-IMBALANCE             PIC S9(11)V99 VALUE ZERO.
002650     05  WS-IMBALANCE-EDIT        PIC -(10)9.99.
002660     05  WS-GRAND-DEBITS          PIC S9(11)V99 VALUE ZERO.
002670     05  WS-GRAND-CREDITS         PIC S9(11)V99 VALUE ZERO.
002680     05  WS-REJECT-REASON         PIC X(34) VALUE SPACES.
002690     05  FILLER                   PIC X(01).
002700*
002710*    ONE TRANSACTION'S WORTH OF POSTINGS, HELD WHILE IT IS
002720*    VALIDATED AND APPLIED.  AT MOST 20 POSTINGS -- THE SAME
002730*    PRACTICAL LIMIT THE BRANCH TELLER SYSTEM ENFORCES.
002740 01  TRANSACTION-GROUP.
002750     05  TG-TRN-ID                PIC 9(08).
002760     05  TG-DESC                  PIC X(40).
002770     05  TG-DATE                  PIC 9(08).
002780     05  TG-CURRENCY              PIC X(03).
002790     05  TG-POSTING-COUNT         PIC S9(04) COMP VALUE ZERO.
002800     05  TG-POSTINGS OCCURS 20 TIMES.
002810         10  TG-ACCT-ID           PIC 9(08).
002820         10  TG-AMOUNT            PIC 9(11)V99.
002830         10  TG-DC                PIC X(01).
002840         10  TG-CURRENCY-P        PIC X(03).
002850         10  TG-NEW-BALANCE       PIC S9(11)V99.
002860     05  FILLER                   PIC X(01).
002870*
002880*    ACCOUNTS TOUCHED BY THE CURRENT TRANSACTION, HELD SO TWO
002890*    POSTINGS TO THE SAME ACCOUNT IN ONE TRANSACTION SEE EACH
002900*    OTHER'S EFFECT, AND SO NOTHING IS REWRITTEN TO THE MASTER
002910*    UNTIL THE WHOLE TRANSACTION HAS CLEARED.
002920 01  ACCOUNT-WORK-TABLE.
002930     05  AWT-COUNT                PIC S9(04) COMP VALUE ZERO.
002940     05  AWT-ENTRY OCCURS 20 TIMES.
002950         10  AWT-ACCT-ID          PIC 9(08).
002960         10  AWT-ACCT-TYPE        PIC X(01).
002970         10  AWT-ACCT-CURRENCY    PIC X(03).
002980         10  AWT-ACCT-BALANCE     PIC S9(11)V99.
002990     05  FILLER                   PIC X(01).
003000*
003010*    PARAMETER AREA PASSED TO MONEYAPL -- MUST STAY IN STEP
003020*    WITH MONEYAPL'S OWN LINKAGE SECTION.
003030 01  LINK-PARAMETERS.
003040     05  LP-ACCT-TYPE             PIC X(01).
003050     05  LP-ACCT-CURRENCY         PIC X(03).
003060     05  LP-ACCT-BALANCE          PIC S9(11)V99.
003070     05  LP-PST-CURRENCY          PIC X(03).
003080     05  LP-PST-AMOUNT            PIC 9(11)V99.
003090     05  LP-PST-DC                PIC X(01).
003100     05  LP-RETURN-CODE           PIC X(02).
003110         88  LP-POSTING-OK                VALUE "00".
003120         88  LP-CURRENCY-MISMATCH         VALUE "10".
003130         88  LP-INSUFFICIENT-FUNDS        VALUE "20".
003140     05  FILLER                   PIC X(04).
003150*
003160 01  FILE-STATUS-AREA.
003170     05  FS-TRANS-IN-STAT         PIC X(02).
003180     05  FS-XFR-IN-STAT           PIC X(02).
003190     05  FS-INDEX-STAT            PIC X(02).
003200     05  FS-JOURNAL-STAT          PIC X(02).
003210     05  FS-WORK-STAT             PIC X(02).
003220     05  FS-MASTER-OUT-STAT       PIC X(02).
003230     05  FS-CONTROL-STAT          PIC X(02).
003240     05  FILLER                   PIC X(02).
003250*
003260*    REDEFINE LETS ONE DISPLAY SHOW ALL SEVEN STATUS CODES.
003270 01  FILE-STATUS-LINE REDEFINES FILE-STATUS-AREA
003280                                  PIC X(16).
003290*
003300 01  WS-RUN-DATE.
003310     05  WS-RUN-CCYY              PIC 9(04).
003320     05  WS-RUN-MM                PIC 9(02).
003330     05  WS-RUN-DD                PIC 9(02).
003340*
003350*    ALTERNATE VIEW USED TO DROP THE CONTROL RECORD'S DATE INTO
003360*    A SYNTHESIZED TRANSFER TRANSACTION IN ONE MOVE.
003370 01  WS-RUN-DATE-NUM REDEFINES WS-RUN-DATE
003380                                  PIC 9(08).
003390*
003400******************************************************************
003410 PROCEDURE                   DIVISION.
003420*-----------------------------------------------------------------
003430* MAIN LINE -- POST ALL TRANSACTION REQUESTS, THEN ALL TRANSFER
003440* REQUESTS, THEN CLOSE OUT THE RUN.
003450*-----------------------------------------------------------------
003460 100-POST-LEDGER-TRANSACTIONS.
003470     PERFORM 200-INITIATE-LEDGER-POST.
003480     PERFORM 200-POST-TRANSACTION-REQUESTS UNTIL TRANS-EOF.
003490     PERFORM 200-POST-TRANSFER-REQUESTS    UNTIL XFR-EOF.
003500     PERFORM 200-TERMINATE-LEDGER-POST.
003510     STOP RUN.
003520*-----------------------------------------------------------------
003530 200-INITIATE-LEDGER-POST.
003540     PERFORM 300-OPEN-POST-FILES.
003550     PERFORM 300-READ-CONTROL-RECORD.
003560     PERFORM 300-READ-TRANSACTION-IN.
003570     PERFORM 300-READ-TRANSFER-IN.
003580*-----------------------------------------------------------------
003590* ONE GROUP (HEADER PLUS ITS POSTINGS) IS BUILT, VALIDATED AND
003600* APPLIED OR REJECTED.
003610*-----------------------------------------------------------------
003620 200-POST-TRANSACTION-REQUESTS.
003630     PERFORM 300-BUILD-TRANSACTION-GROUP.
003640     PERFORM 300-VALIDATE-AND-POST-GROUP.
003650*-----------------------------------------------------------------
003660* ONE TRANSFER REQUEST BECOMES A TWO-POSTING TRANSACTION AND IS
003670* RUN THROUGH THE SAME VALIDATE-AND-POST LOGIC.
003680*-----------------------------------------------------------------
003690 200-POST-TRANSFER-REQUESTS.
003700     ADD     1                    TO WS-TRANS-READ.
003710     PERFORM 300-VALIDATE-TRANSFER-FIELDS.
003720     IF      WS-XFR-VALID
003730             PERFORM 300-BUILD-TRANSFER-GROUP
003740             PERFORM 300-VALIDATE-AND-POST-GROUP
003750     ELSE
003760             PERFORM 400-WRITE-TRANSFER-REJECT-LINE
003770             ADD 1                TO WS-TRANS-REJECTED
003780     END-IF.
003790     PERFORM 300-READ-TRANSFER-IN.
003800*-----------------------------------------------------------------
003810* WRITE THE FINAL CONTROL-TOTAL LINE, RE-SEQUENCE THE INDEXED
003820* MASTER BACK OUT TO THE FLAT FILE, CLOSE EVERYTHING.
003830*-----------------------------------------------------------------
003840 200-TERMINATE-LEDGER-POST.
003850     PERFORM 300-WRITE-FINAL-TRAILER-LINE.
003860     PERFORM 300-REWRITE-FLAT-MASTER.
003870     PERFORM 300-CLOSE-POST-FILES.
003880     DISPLAY "LEDGER-POST - TRANSACTIONS READ:     "
003890             WS-TRANS-READ.
003900     DISPLAY "LEDGER-POST - TRANSACTIONS ACCEPTED: "
003910             WS-TRANS-ACCEPTED.
003920     DISPLAY "LEDGER-POST - TRANSACTIONS REJECTED: "
003930             WS-TRANS-REJECTED.
003940*-----------------------------------------------------------------
003950 300-OPEN-POST-FILES.
003960     OPEN    INPUT   TRANSACTION-IN
003970             INPUT   TRANSFER-IN
003980             INPUT   GL-CONTROL-FILE
003990             I-O     ACCT-INDEX-FILE
004000             OUTPUT  JOURNAL-OUT
004010             OUTPUT  WORK-DETAIL-OUT
004020             OUTPUT  ACCOUNT-MASTER-OUT.
004030*-----------------------------------------------------------------
004040 300-READ-CONTROL-RECORD.
004050     READ    GL-CONTROL-FILE
004060             AT END
004070                 DISPLAY "LEDGER-POST - NO CONTROL RECORD, "
004080                         "STOPPING"
004090                 STOP RUN.
004100     MOVE    GLC-RUN-DATE             TO WS-RUN-DATE.
004110*-----------------------------------------------------------------
004120 300-READ-TRANSACTION-IN.
004130     READ    TRANSACTION-IN
004140             AT END      MOVE "Y" TO TRANS-EOF-SW.
004150*-----------------------------------------------------------------
004160 300-READ-TRANSFER-IN.
004170     READ    TRANSFER-IN
004180             AT END      MOVE "Y" TO XFR-EOF-SW.
004190*-----------------------------------------------------------------
004200* THE CURRENT RECORD IS EXPECTED TO BE A HEADER (RECORDS ARE
004210* GROUPED, HEADER FIRST).  COLLECT ITS POSTINGS UNTIL EOF OR A
004220* NEW HEADER ARRIVES.
004230*-----------------------------------------------------------------
004240 300-BUILD-TRANSACTION-GROUP.
004250     ADD     1                        TO WS-TRANS-READ.
004260     MOVE    TRN-ID-H                 TO TG-TRN-ID.
004270     MOVE    TRN-DESC-H               TO TG-DESC.
004280     MOVE    TRN-DATE-H               TO TG-DATE.
004290     MOVE    SPACES                   TO TG-CURRENCY.
004300     MOVE    ZERO                     TO TG-POSTING-COUNT.
004310     MOVE    ZERO                     TO AWT-COUNT.
004320     PERFORM 300-READ-TRANSACTION-IN.
004330     PERFORM 400-ADD-POSTING-TO-GROUP
004340             UNTIL TRANS-EOF
004350                OR TRN-REC-TYPE-P NOT = "P"
004360                OR TRN-ID-P NOT = TG-TRN-ID.
004370*-----------------------------------------------------------------
004380 300-VALIDATE-AND-POST-GROUP.
004390     MOVE    "Y"                      TO WS-GROUP-VALID-SW.
004400     MOVE    SPACES                   TO WS-REJECT-REASON.
004410     PERFORM 400-VALIDATE-POSTING-COUNT.
004420     IF      WS-GROUP-VALID
004430             PERFORM 400-VALIDATE-POSITIVE-AMOUNTS.
004440     IF      WS-GROUP-VALID
004450             PERFORM 400-VALIDATE-SINGLE-CURRENCY.
004460     IF      WS-GROUP-VALID
004470             PERFORM 400-VALIDATE-ZERO-SUM.
004480     IF      WS-GROUP-VALID
004490             PERFORM 400-APPLY-ALL-POSTINGS.
004500     IF      WS-GROUP-VALID
004510             PERFORM 400-COMMIT-ACCOUNT-WORK-TABLE
004520             PERFORM 400-WRITE-JOURNAL-FOR-GROUP
004530             PERFORM 400-WRITE-ACCEPTED-DETAIL-LINES
004540             PERFORM 400-WRITE-GROUP-TOTAL-LINE
004550             ADD 1                    TO WS-TRANS-ACCEPTED
004560             ADD WS-DEBIT-TOTAL       TO WS-GRAND-DEBITS
004570             ADD WS-CREDIT-TOTAL      TO WS-GRAND-CREDITS
004580             ADD AWT-COUNT            TO WS-ACCOUNTS-UPDATED
004590     ELSE
004600             PERFORM 400-WRITE-REJECTED-DETAIL-LINE
004610             ADD 1                    TO WS-TRANS-REJECTED
004620     END-IF.
004630*-----------------------------------------------------------------
004640* SOURCE IS CREDITED, DESTINATION IS DEBITED -- THE SAME
004650* TWO-POSTING SHAPE A MANUAL TRANSFER SLIP HAS ALWAYS HAD.
004660*-----------------------------------------------------------------
004670 300-BUILD-TRANSFER-GROUP.
004680     MOVE    XFR-ID                   TO TG-TRN-ID.
004690     MOVE    XFR-DESC                 TO TG-DESC.
004700     MOVE    WS-RUN-DATE-NUM          TO TG-DATE.
004710     MOVE    XFR-CURRENCY             TO TG-CURRENCY.
004720     MOVE    2                        TO TG-POSTING-COUNT.
004730     MOVE    ZERO                     TO AWT-COUNT.
004740     MOVE    XFR-FROM-ACCT            TO TG-ACCT-ID(1).
004750     MOVE    XFR-AMOUNT               TO TG-AMOUNT(1).
004760     MOVE    "C"                      TO TG-DC(1).
004770     MOVE    XFR-CURRENCY             TO TG-CURRENCY-P(1).
004780     MOVE    XFR-TO-ACCT              TO TG-ACCT-ID(2).
004790     MOVE    XFR-AMOUNT               TO TG-AMOUNT(2).
004800     MOVE    "D"                      TO TG-DC(2).
004810     MOVE    XFR-CURRENCY             TO TG-CURRENCY-P(2).
004820*-----------------------------------------------------------------
004830* BOTH ACCOUNT NUMBERS AND THE CURRENCY ARE REQUIRED; THE
004840* AMOUNT MUST BE STRICTLY POSITIVE.
004850*-----------------------------------------------------------------
004860 300-VALIDATE-TRANSFER-FIELDS.
004870     MOVE    "Y"                      TO WS-XFR-VALID-SW.
004880     MOVE    SPACES                   TO WS-REJECT-REASON.
004890     IF      XFR-FROM-ACCT = ZERO OR XFR-TO-ACCT = ZERO
004900             MOVE "N"                 TO WS-XFR-VALID-SW
004910             MOVE "TRANSFER ACCOUNTS REQUIRED"
004920                                      TO WS-REJECT-REASON
004930     ELSE
004940     IF      XFR-AMOUNT NOT > ZERO
004950             MOVE "N"                 TO WS-XFR-VALID-SW
004960             MOVE "TRANSFER AMOUNT MUST BE POSITIVE"
004970                                      TO WS-REJECT-REASON
004980     ELSE
004990     IF      XFR-CURRENCY = SPACES
005000             MOVE "N"                 TO WS-XFR-VALID-SW
005010             MOVE "TRANSFER CURRENCY REQUIRED"
005020                                      TO WS-REJECT-REASON
005030     END-IF
005040     END-IF
005050     END-IF.
005060*-----------------------------------------------------------------
005070 400-ADD-POSTING-TO-GROUP.
005080     ADD     1                        TO TG-POSTING-COUNT.
005090*    GL-0291 -- THE TABLE ONLY HOLDS 20 POSTINGS.  A GROUP OVER
005100*    THE LIMIT IS LEFT OUT OF THE TABLE HERE AND CAUGHT BY
005110*    400-VALIDATE-POSTING-COUNT BELOW; WE STILL HAVE TO DRAIN
005120*    THE REST OF ITS POSTING RECORDS SO THE NEXT GROUP STARTS
005130*    CLEAN.
005140     IF      TG-POSTING-COUNT NOT > 20
005150         IF      TG-POSTING-COUNT = 1
005160                 MOVE PST-CURRENCY-P  TO TG-CURRENCY
005170         END-IF
005180         MOVE    PST-ACCT-ID-P    TO TG-ACCT-ID(TG-POSTING-COUNT)
005190         MOVE    PST-AMOUNT-P     TO TG-AMOUNT(TG-POSTING-COUNT)
005200         MOVE    PST-DC-P         TO TG-DC(TG-POSTING-COUNT)
005210         MOVE    PST-CURRENCY-P TO TG-CURRENCY-P(TG-POSTING-COUNT)
005220     END-IF.
005230     PERFORM 300-READ-TRANSACTION-IN.
005240*-----------------------------------------------------------------
005250 400-VALIDATE-POSTING-COUNT.
005260     IF      TG-POSTING-COUNT < 1
005270             MOVE "N"                 TO WS-GROUP-VALID-SW
005280             MOVE "TRANSACTION MUST HAVE POSTINGS"
005290                                      TO WS-REJECT-REASON
005300     ELSE
005310     IF      TG-POSTING-COUNT > 20
005320             MOVE "N"                 TO WS-GROUP-VALID-SW
005330             MOVE "TRANSACTION HAS TOO MANY POSTINGS"
005340                                      TO WS-REJECT-REASON
005350     END-IF
005360     END-IF.
005370*-----------------------------------------------------------------
005380 400-VALIDATE-POSITIVE-AMOUNTS.
005390     PERFORM 500-CHECK-ONE-AMOUNT-POSITIVE
005400             VARYING WS-SUB FROM 1 BY 1
005410             UNTIL   WS-SUB > TG-POSTING-COUNT
005420                  OR NOT WS-GROUP-VALID.
005430*-----------------------------------------------------------------
005440 400-VALIDATE-SINGLE-CURRENCY.
005450     PERFORM 500-CHECK-ONE-CURRENCY
005460             VARYING WS-SUB FROM 1 BY 1
005470             UNTIL   WS-SUB > TG-POSTING-COUNT
005480                  OR NOT WS-GROUP-VALID.
005490*-----------------------------------------------------------------
005500* DEBITS MINUS CREDITS MUST COME OUT TO EXACTLY ZERO.
005510*-----------------------------------------------------------------
005520 400-VALIDATE-ZERO-SUM.
005530     MOVE    ZERO                     TO WS-DEBIT-TOTAL
005540                                          WS-CREDIT-TOTAL.
005550     PERFORM 500-ACCUMULATE-ONE-POSTING
005560             VARYING WS-SUB FROM 1 BY 1
005570             UNTIL   WS-SUB > TG-POSTING-COUNT.
005580     COMPUTE WS-IMBALANCE = WS-DEBIT-TOTAL - WS-CREDIT-TOTAL.
005590     IF      WS-IMBALANCE NOT = ZERO
005600             MOVE "N"                 TO WS-GROUP-VALID-SW
005610             MOVE WS-IMBALANCE        TO WS-IMBALANCE-EDIT
005620             STRING "OUT OF BALANCE " DELIMITED BY SIZE
005630                    WS-IMBALANCE-EDIT DELIMITED BY SIZE
005640                    INTO WS-REJECT-REASON.
005650*-----------------------------------------------------------------
005660* LOOK UP (OR LOAD) EACH POSTING'S ACCOUNT AND APPLY IT THROUGH
005670* MONEYAPL.  STOPS AT THE FIRST FAILURE.
005680*-----------------------------------------------------------------
005690 400-APPLY-ALL-POSTINGS.
005700     PERFORM 500-APPLY-ONE-POSTING
005710             VARYING WS-SUB FROM 1 BY 1
005720             UNTIL   WS-SUB > TG-POSTING-COUNT
005730                  OR NOT WS-GROUP-VALID.
005740*-----------------------------------------------------------------
005750* REWRITE EVERY ACCOUNT TOUCHED BY THIS TRANSACTION WITH ITS
005760* FINAL WORKING BALANCE.
005770*-----------------------------------------------------------------
005780 400-COMMIT-ACCOUNT-WORK-TABLE.
005790     PERFORM 500-REWRITE-ONE-ACCOUNT
005800             VARYING WS-AWT-SUB FROM 1 BY 1
005810             UNTIL   WS-AWT-SUB > AWT-COUNT.
005820*-----------------------------------------------------------------
005830 400-WRITE-JOURNAL-FOR-GROUP.
005840     PERFORM 500-WRITE-ONE-JOURNAL-RECORD
005850             VARYING WS-SUB FROM 1 BY 1
005860             UNTIL   WS-SUB > TG-POSTING-COUNT.
005870*-----------------------------------------------------------------
005880 400-WRITE-ACCEPTED-DETAIL-LINES.
005890     PERFORM 500-WRITE-ONE-DETAIL-LINE
005900             VARYING WS-SUB FROM 1 BY 1
005910             UNTIL   WS-SUB > TG-POSTING-COUNT.
005920*-----------------------------------------------------------------
005930 400-WRITE-GROUP-TOTAL-LINE.
005940     MOVE    "T"                      TO WT-REC-TYPE.
005950     MOVE    TG-TRN-ID                TO WT-TRN-ID.
005960     MOVE    WS-DEBIT-TOTAL           TO WT-TOTAL-DEBITS.
005970     MOVE    WS-CREDIT-TOTAL          TO WT-TOTAL-CREDITS.
005980     WRITE   WORK-DETAIL-RECORD.
005990*-----------------------------------------------------------------
006000* ONE LINE FOR THE WHOLE REJECTED TRANSACTION -- PER THE
006010* REPORT LAYOUT, REJECTS ARE NOT BROKEN OUT BY POSTING.
006020*-----------------------------------------------------------------
006030 400-WRITE-REJECTED-DETAIL-LINE.
006040     MOVE    "D"                      TO WD-REC-TYPE.
006050     MOVE    TG-TRN-ID                TO WD-TRN-ID.
006060     MOVE    TG-DATE                  TO WD-TRN-DATE.
006070     MOVE    TG-DESC                  TO WD-DESC.
006080     MOVE    ZERO                     TO WD-ACCT-ID.
006090     MOVE    SPACE                    TO WD-DC.
006100     MOVE    ZERO                     TO WD-AMOUNT WD-NEW-BAL.
006110     MOVE    "REJECTED"               TO WD-STATUS.
006120     MOVE    WS-REJECT-REASON         TO WD-REASON.
006130     WRITE   WORK-DETAIL-RECORD.
006140*-----------------------------------------------------------------
006150 400-WRITE-TRANSFER-REJECT-LINE.
006160     MOVE    "D"                      TO WD-REC-TYPE.
006170     MOVE    XFR-ID                   TO WD-TRN-ID.
006180     MOVE    WS-RUN-DATE-NUM          TO WD-TRN-DATE.
006190     MOVE    XFR-DESC                 TO WD-DESC.
006200     MOVE    ZERO                     TO WD-ACCT-ID.
006210     MOVE    SPACE                    TO WD-DC.
006220     MOVE    ZERO                     TO WD-AMOUNT WD-NEW-BAL.
006230     MOVE    "REJECTED"               TO WD-STATUS.
006240     MOVE    WS-REJECT-REASON         TO WD-REASON.
006250     WRITE   WORK-DETAIL-RECORD.
006260*-----------------------------------------------------------------
006270 500-CHECK-ONE-AMOUNT-POSITIVE.
006280     IF      TG-AMOUNT(WS-SUB) NOT > ZERO
006290             MOVE "N"                 TO WS-GROUP-VALID-SW
006300             MOVE "POSTING AMOUNT MUST BE POSITIVE"
006310                                      TO WS-REJECT-REASON.
006320*-----------------------------------------------------------------
006330 500-CHECK-ONE-CURRENCY.
006340     IF      TG-CURRENCY-P(WS-SUB) NOT = TG-CURRENCY
006350             MOVE "N"                 TO WS-GROUP-VALID-SW
006360             MOVE "MIXED CURRENCIES NOT SUPPORTED"
006370                                      TO WS-REJECT-REASON.
006380*-----------------------------------------------------------------
006390 500-ACCUMULATE-ONE-POSTING.
006400     IF      TG-DC(WS-SUB) = "D"
006410             ADD TG-AMOUNT(WS-SUB)    TO WS-DEBIT-TOTAL
006420     ELSE
006430             ADD TG-AMOUNT(WS-SUB)    TO WS-CREDIT-TOTAL
006440     END-IF.
006450*-----------------------------------------------------------------
006460 500-APPLY-ONE-POSTING.
006470     PERFORM 600-LOOKUP-OR-LOAD-ACCOUNT.
006480     IF      WS-GROUP-VALID
006490         MOVE AWT-ACCT-TYPE(WS-AWT-SUB)     TO LP-ACCT-TYPE
006500         MOVE AWT-ACCT-CURRENCY(WS-AWT-SUB) TO LP-ACCT-CURRENCY
006510         MOVE AWT-ACCT-BALANCE(WS-AWT-SUB)  TO LP-ACCT-BALANCE
006520         MOVE TG-CURRENCY-P(WS-SUB)         TO LP-PST-CURRENCY
006530         MOVE TG-AMOUNT(WS-SUB)             TO LP-PST-AMOUNT
006540         MOVE TG-DC(WS-SUB)                 TO LP-PST-DC
006550         CALL "MONEYAPL"        USING LINK-PARAMETERS
006560         IF  LP-POSTING-OK
006570             MOVE LP-ACCT-BALANCE TO AWT-ACCT-BALANCE(WS-AWT-SUB)
006580             MOVE LP-ACCT-BALANCE TO TG-NEW-BALANCE(WS-SUB)
006590         ELSE
006600             MOVE "N"             TO WS-GROUP-VALID-SW
006610             IF  LP-CURRENCY-MISMATCH
006620                 MOVE "POSTING CURRENCY MISMATCH"
006630                                  TO WS-REJECT-REASON
006640             ELSE
006650                 MOVE "INSUFFICIENT FUNDS"
006660                                  TO WS-REJECT-REASON
006670             END-IF
006680         END-IF
006690     END-IF.
006700*-----------------------------------------------------------------
006710 500-REWRITE-ONE-ACCOUNT.
006720     MOVE    AWT-ACCT-ID(WS-AWT-SUB)  TO AIX-ACCT-ID.
006730     READ    ACCT-INDEX-FILE
006740             INVALID KEY
006750                 DISPLAY "LEDGER-POST - REWRITE READ FAILED "
006760                         AIX-ACCT-ID
006770     END-READ.
006780     MOVE    AWT-ACCT-BALANCE(WS-AWT-SUB) TO AIX-BALANCE.
006790     REWRITE ACCT-INDEX-RECORD
006800             INVALID KEY
006810                 DISPLAY "LEDGER-POST - REWRITE FAILED "
006820                         AIX-ACCT-ID
006830     END-REWRITE.
006840*-----------------------------------------------------------------
006850 500-WRITE-ONE-JOURNAL-RECORD.
006860     MOVE    TG-TRN-ID                TO JRN-TRN-ID.
006870     MOVE    TG-DATE                  TO JRN-DATE.
006880     MOVE    TG-DESC                  TO JRN-DESC.
006890     MOVE    TG-ACCT-ID(WS-SUB)       TO JRN-ACCT-ID.
006900     MOVE    TG-AMOUNT(WS-SUB)        TO JRN-AMOUNT.
006910     MOVE    TG-CURRENCY-P(WS-SUB)    TO JRN-CURRENCY.
006920     MOVE    TG-DC(WS-SUB)            TO JRN-DC.
006930     MOVE    TG-NEW-BALANCE(WS-SUB)   TO JRN-NEW-BAL.
006940     WRITE   JRN-RECORD-OUT.
006950*-----------------------------------------------------------------
006960 500-WRITE-ONE-DETAIL-LINE.
006970     MOVE    "D"                      TO WD-REC-TYPE.
006980     MOVE    TG-TRN-ID                TO WD-TRN-ID.
006990     MOVE    TG-DATE                  TO WD-TRN-DATE.
007000     MOVE    TG-DESC                  TO WD-DESC.
007010     MOVE    TG-ACCT-ID(WS-SUB)       TO WD-ACCT-ID.
007020     MOVE    TG-DC(WS-SUB)            TO WD-DC.
007030     MOVE    TG-AMOUNT(WS-SUB)        TO WD-AMOUNT.
007040     MOVE    TG-NEW-BALANCE(WS-SUB)   TO WD-NEW-BAL.
007050     MOVE    "ACCEPTED"               TO WD-STATUS.
007060     MOVE    SPACES                   TO WD-REASON.
007070     WRITE   WORK-DETAIL-RECORD.
007080*-----------------------------------------------------------------
007090* FIND THE POSTING'S ACCOUNT IN THE WORK TABLE (IT MAY ALREADY
007100* BE THERE IF AN EARLIER POSTING IN THIS TRANSACTION TOUCHED
007110* IT); OTHERWISE READ IT FROM THE INDEXED MASTER.
007120*-----------------------------------------------------------------
007130 600-LOOKUP-OR-LOAD-ACCOUNT.
007140     MOVE    "N"                      TO WS-FOUND-SW.
007150     PERFORM 700-SEARCH-WORK-TABLE
007160             VARYING WS-AWT-SUB FROM 1 BY 1
007170             UNTIL   WS-AWT-SUB > AWT-COUNT
007180                  OR WS-FOUND-SW = "Y".
007190     IF      WS-FOUND-SW NOT = "Y"
007200             PERFORM 700-READ-MASTER-FOR-POSTING.
007210*-----------------------------------------------------------------
007220 700-SEARCH-WORK-TABLE.
007230     IF      AWT-ACCT-ID(WS-AWT-SUB) = TG-ACCT-ID(WS-SUB)
007240             MOVE "Y"                 TO WS-FOUND-SW.
007250*-----------------------------------------------------------------
007260 700-READ-MASTER-FOR-POSTING.
007270     MOVE    TG-ACCT-ID(WS-SUB)       TO AIX-ACCT-ID.
007280     READ    ACCT-INDEX-FILE
007290             INVALID KEY
007300                 MOVE "N"             TO WS-GROUP-VALID-SW
007310                 MOVE "ACCOUNT NOT FOUND"
007320                                      TO WS-REJECT-REASON
007330             NOT INVALID KEY
007340                 ADD 1                TO AWT-COUNT
007350                 MOVE AWT-COUNT       TO WS-AWT-SUB
007360                 MOVE AIX-ACCT-ID     TO AWT-ACCT-ID(WS-AWT-SUB)
007370                 MOVE AIX-ACCT-TYPE   TO AWT-ACCT-TYPE(WS-AWT-SUB)
007380                 MOVE AIX-CURRENCY    TO
007390                                  AWT-ACCT-CURRENCY(WS-AWT-SUB)
007400                 MOVE AIX-BALANCE     TO
007410                                  AWT-ACCT-BALANCE(WS-AWT-SUB)
007420     END-READ.
007430*-----------------------------------------------------------------
007440 300-WRITE-FINAL-TRAILER-LINE.
007450     MOVE    "F"                      TO WX-REC-TYPE.
007460     MOVE    WS-TRANS-READ            TO WX-TRANS-READ.
007470     MOVE    WS-TRANS-ACCEPTED        TO WX-TRANS-ACCEPTED.
007480     MOVE    WS-TRANS-REJECTED        TO WX-TRANS-REJECTED.
007490     MOVE    WS-GRAND-DEBITS          TO WX-GRAND-DEBITS.
007500     MOVE    WS-GRAND-CREDITS         TO WX-GRAND-CREDITS.
007510     MOVE    WS-ACCOUNTS-UPDATED      TO WX-ACCOUNTS-UPDATED.
007520     WRITE   WORK-DETAIL-RECORD.
007530*-----------------------------------------------------------------
007540* RE-SEQUENCE THE INDEXED WORKING MASTER BACK OUT TO THE FLAT
007550* FILE THAT TOMORROW'S LEDGER-XCNV WILL READ.
007560*-----------------------------------------------------------------
007570 300-REWRITE-FLAT-MASTER.
007580     MOVE    ZERO                     TO AIX-ACCT-ID.
007590     START   ACCT-INDEX-FILE KEY IS NOT LESS THAN AIX-ACCT-ID
007600             INVALID KEY
007610                 DISPLAY "LEDGER-POST - START FAILED ON "
007620                         "MASTER REWRITE".
007630     PERFORM 400-READ-NEXT-INDEX-RECORD.
007640*    GL-0307 -- RANGE-PERFORM THE WRITE AND ITS READ-AHEAD AS
007650*    ONE UNIT RATHER THAN NESTING THE READ INSIDE THE WRITE.
007660     PERFORM 400-WRITE-ONE-FLAT-MASTER-RECORD
007670             THRU    400-READ-NEXT-INDEX-RECORD-EXIT
007680             UNTIL   WS-INDEX-EOF.
007690*-----------------------------------------------------------------
007700 400-WRITE-ONE-FLAT-MASTER-RECORD.
007710     WRITE   ACCOUNT-MASTER-RECORD-OUT FROM ACCT-INDEX-RECORD.
007720*-----------------------------------------------------------------
007730 400-READ-NEXT-INDEX-RECORD.
007740     READ    ACCT-INDEX-FILE NEXT RECORD
007750             AT END      MOVE "Y" TO WS-INDEX-EOF-SW.
007760 400-READ-NEXT-INDEX-RECORD-EXIT.
007770     EXIT.
007780*-----------------------------------------------------------------
007790 300-CLOSE-POST-FILES.
007800     CLOSE   TRANSACTION-IN
007810             TRANSFER-IN
007820             GL-CONTROL-FILE
007830             ACCT-INDEX-FILE
007840             JOURNAL-OUT
007850             WORK-DETAIL-OUT
007860             ACCOUNT-MASTER-OUT.
