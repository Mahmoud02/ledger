000010******************************************************************
000020*                                                                *
000030*    PROGRAM      MONEYAPL                                      *
000040*    CALLED BY    LEDGER-POST                                   *
000050*                                                                *
000060*    SUBPROGRAM THAT APPLIES ONE DEBIT OR CREDIT POSTING TO      *
000070*    ONE ACCOUNT BALANCE.  GIVEN THE ACCOUNT'S TYPE, CURRENCY    *
000080*    AND CURRENT BALANCE, AND THE POSTING'S CURRENCY, AMOUNT     *
000090*    AND DEBIT/CREDIT FLAG, IT COMPUTES THE NEW BALANCE USING    *
000100*    THE NORMAL-BALANCE RULE FOR THE ACCOUNT TYPE, REJECTS A     *
000110*    CURRENCY MISMATCH, AND REJECTS A POSTING THAT WOULD DRIVE   *
000120*    THE BALANCE BELOW ZERO.  DOES NO FILE I-O OF ITS OWN.       *
000130*                                                                *
000140******************************************************************
000150 IDENTIFICATION DIVISION.
000160*-----------------------------------------------------------------
000170 PROGRAM-ID.                 MONEYAPL.
000180 AUTHOR.                     C F WOZNIAK.
000190 INSTALLATION.               CAPITAL STATE EMPLOYEES CREDIT
000200                              UNION - DATA PROCESSING SERVICES.
000210 DATE-WRITTEN.               SEPTEMBER 8, 1988.
000220 DATE-COMPILED.
000230 SECURITY.                   CONFIDENTIAL - INTERNAL USE ONLY.
000240*
000250******************************************************************
000260*    CHANGE LOG
000270*    DATE       BY   REQ-NO    DESCRIPTION
000280*    ---------  ---  --------  ---------------------------------
000290*    1988-09-08 CFW  GL-0001   ORIGINAL VERSION.  REPLACES THE    GL-0001
000300*                              DESK-CALCULATOR CHECK FORMERLY
000310*                              DONE BY THE POSTING CLERKS.
000320*    1989-04-17 CFW  GL-0033   ADDED CURRENCY-MISMATCH CHECK      GL-0033
000330*                              PER AUDIT FINDING 89-07.
000340*    1990-11-02 RDM  GL-0058   ADDED INSUFFICIENT-FUNDS CHECK SO  GL-0058
000350*                              NO LEDGER ACCOUNT CAN POST BELOW
000360*                              ZERO.  ACCOUNTING INSISTED.
000370*    1991-09-19 CFW  GL-0114   WIDENED BALANCE FIELDS TO          GL-0114
000380*                              S9(11)V99 TO MATCH NEW ACCTMAST
000390*                              COPYBOOK.
000400*    1994-06-30 PJQ  GL-0201   CLEANED UP COMMENTS, NO LOGIC      GL-0201
000410*                              CHANGE.  AUDITOR REQUESTED A
000420*                              READABLE COPY FOR WORKPAPERS.
000430*    1998-10-05 PJQ  GL-Y2K1   YEAR 2000 REVIEW -- NO 2-DIGIT     GL-Y2K1
000440*                              YEAR FIELDS IN THIS PROGRAM,
000450*                              NOTHING TO CHANGE.  SIGNED OFF.
000460*    2001-02-14 LTR  GL-0266   ADDED RETURN-CODE REDEFINITION SO  GL-0266
000470*                              LEDGER-POST CAN TEST IT NUMERIC
000480*                              FOR THE NEW REJECT-REASON TABLE.
000490*    2006-07-11 EKD  GL-0307   WS-CALL-COUNT MOVED OUT OF WS-      GL-0307
000500*                              WORK-AREAS AND GIVEN ITS OWN
000510*                              77-LEVEL -- IT IS A STANDALONE RUN
000520*                              COUNTER, NOT PART OF THE TRIAL-
000530*                              BALANCE WORK AREA.
000540******************************************************************
000550 ENVIRONMENT                 DIVISION.
000560*-----------------------------------------------------------------
000570 CONFIGURATION               SECTION.
000580 SOURCE-COMPUTER.            CSECU-3090.
000590 OBJECT-COMPUTER.            CSECU-3090.
000600 SPECIAL-NAMES.
000610     C01 IS TOP-OF-FORM.
000620*-----------------------------------------------------------------
000630******************************************************************
000640 DATA                        DIVISION.
000650*-----------------------------------------------------------------
000660 WORKING-STORAGE             SECTION.
000670*-----------------------------------------------------------------
000680*    STANDALONE COUNTER -- HOW MANY TIMES THIS RUN HAS CALLED
000690*    IN.  NOT PART OF ANY RECORD, SO IT GETS ITS OWN 77-LEVEL.
000700 77  WS-CALL-COUNT               PIC S9(04) COMP VALUE ZERO.
000710*-----------------------------------------------------------------
000720 01  WS-WORK-AREAS.
000730     05  WS-TRIAL-BALANCE        PIC S9(11)V99 VALUE ZEROS.
000740     05  FILLER                  PIC X(02).
000750*-----------------------------------------------------------------
000760 LINKAGE                     SECTION.
000770*-----------------------------------------------------------------
000780 01  LINK-PARAMETERS.
000790     05  LP-ACCT-TYPE             PIC X(01).
000800     05  LP-ACCT-CURRENCY         PIC X(03).
000810     05  LP-ACCT-BALANCE          PIC S9(11)V99.
000820     05  LP-PST-CURRENCY          PIC X(03).
000830     05  LP-PST-AMOUNT            PIC 9(11)V99.
000840     05  LP-PST-DC                PIC X(01).
000850     05  LP-RETURN-CODE           PIC X(02).
000860         88  LP-POSTING-OK                VALUE "00".
000870         88  LP-CURRENCY-MISMATCH         VALUE "10".
000880         88  LP-INSUFFICIENT-FUNDS        VALUE "20".
000890     05  FILLER                   PIC X(04).
000900*
000910*    ALTERNATE VIEWS USED TO PICK THE SIGN BYTE OFF A SIGNED
000920*    DISPLAY FIELD WITHOUT AN INTRINSIC FUNCTION.
000930 01  LP-BALANCE-SIGN-TEST REDEFINES LP-ACCT-BALANCE.
000940     05  FILLER                   PIC X(12).
000950     05  LP-BAL-SIGN-BYTE         PIC X(01).
000960 01  LP-AMOUNT-SIGN-TEST REDEFINES LP-PST-AMOUNT.
000970     05  FILLER                   PIC X(12).
000980     05  LP-AMT-SIGN-BYTE         PIC X(01).
000990 01  LP-RETURN-CODE-NUM REDEFINES LP-RETURN-CODE
001000                                  PIC 9(02).
001010*
001020******************************************************************
001030 PROCEDURE                   DIVISION    USING LINK-PARAMETERS.
001040*-----------------------------------------------------------------
001050* MAIN LINE.  CHECK CURRENCY FIRST, THEN TRY THE POSTING.
001060*-----------------------------------------------------------------
001070 100-APPLY-POSTING-TO-BALANCE.
001080     ADD     1                       TO  WS-CALL-COUNT.
001090     MOVE    "00"                    TO  LP-RETURN-CODE.
001100     IF      LP-PST-CURRENCY NOT =   LP-ACCT-CURRENCY
001110             MOVE "10"               TO  LP-RETURN-CODE
001120     ELSE
001130             PERFORM 200-COMPUTE-NEW-BALANCE
001140             PERFORM 200-TEST-SUFFICIENT-FUNDS
001150     END-IF.
001160     EXIT PROGRAM.
001170*-----------------------------------------------------------------
001180* COMPUTE THE TRIAL BALANCE USING THE NORMAL-BALANCE RULE FOR
001190* THE ACCOUNT TYPE.  ASSET AND EXPENSE ACCOUNTS INCREASE ON A
001200* DEBIT; LIABILITY, EQUITY AND REVENUE ACCOUNTS INCREASE ON A
001210* CREDIT.
001220*-----------------------------------------------------------------
001230 200-COMPUTE-NEW-BALANCE.
001240     EVALUATE TRUE
001250         WHEN LP-ACCT-TYPE = "A"
001260         WHEN LP-ACCT-TYPE = "E"
001270             IF  LP-PST-DC = "D"
001280                 ADD      LP-PST-AMOUNT TO   LP-ACCT-BALANCE
001290                                      GIVING  WS-TRIAL-BALANCE
001300             ELSE
001310                 SUBTRACT LP-PST-AMOUNT FROM LP-ACCT-BALANCE
001320                                      GIVING  WS-TRIAL-BALANCE
001330             END-IF
001340         WHEN OTHER
001350             IF  LP-PST-DC = "C"
001360                 ADD      LP-PST-AMOUNT TO   LP-ACCT-BALANCE
001370                                      GIVING  WS-TRIAL-BALANCE
001380             ELSE
001390                 SUBTRACT LP-PST-AMOUNT FROM LP-ACCT-BALANCE
001400                                      GIVING  WS-TRIAL-BALANCE
001410             END-IF
001420     END-EVALUATE.
001430*-----------------------------------------------------------------
001440* A LEDGER ACCOUNT MAY NEVER GO BELOW ZERO.  IF THE TRIAL
001450* BALANCE IS NEGATIVE THE POSTING IS REFUSED AND THE CALLER'S
001460* BALANCE FIELD IS LEFT UNTOUCHED.
001470*-----------------------------------------------------------------
001480 200-TEST-SUFFICIENT-FUNDS.
001490     IF      WS-TRIAL-BALANCE    <   ZERO
001500             MOVE "20"               TO  LP-RETURN-CODE
001510     ELSE
001520             MOVE WS-TRIAL-BALANCE   TO  LP-ACCT-BALANCE
001530     END-IF.
