000010******************************************************************
000020*                                                                *
000030*    PROGRAM      LEDGER-RPT                                    *
000040*    JOB STEP     GLPOST04                                      *
000050*                                                                *
000060*    FOURTH AND LAST STEP OF THE NIGHTLY GENERAL LEDGER POSTING  *
000070*    RUN.  READS THE WORK-DETAIL FILE DROPPED BY LEDGER-POST     *
000080*    (ONE RECORD PER POSTING OF AN ACCEPTED TRANSACTION, ONE     *
000090*    RECORD PER REJECTED TRANSACTION, ONE SUBTOTAL RECORD PER    *
000100*    TRANSACTION, AND ONE FINAL TRAILER RECORD) AND FORMATS THE  *
000110*    POSTING REGISTER THE BOOKKEEPING SECTION FILES EACH         *
000120*    MORNING.                                                    *
000130*                                                                *
000140******************************************************************
000150 IDENTIFICATION DIVISION.
000160*-----------------------------------------------------------------
000170 PROGRAM-ID.                 LEDGER-RPT.
000180 AUTHOR.                     R D MASON.
000190 INSTALLATION.               CAPITAL STATE EMPLOYEES CREDIT
000200                              UNION - DATA PROCESSING SERVICES.
000210 DATE-WRITTEN.               JANUARY 29, 1996.
000220 DATE-COMPILED.
000230 SECURITY.                   CONFIDENTIAL - INTERNAL USE ONLY.
000240*
000250******************************************************************
000260*    CHANGE LOG
000270*    DATE       BY   REQ-NO    DESCRIPTION
000280*    ---------  ---  --------  ---------------------------------
000290*    1996-01-29 RDM  GL-0205   ORIGINAL VERSION.  SPLIT OUT OF    GL-0205
000300*                              LEDGER-POST SO THE POSTING JOB
000310*                              CAN RERUN THE REPORT ALONE IF THE
000320*                              PRINTER JAMS.
000330*    1996-08-12 RDM  GL-0218   ADDED THE PER-TRANSACTION DEBIT    GL-0218
000340*                              AND CREDIT SUBTOTAL LINE.
000350*    1998-10-19 PJQ  GL-Y2K1   YEAR 2000 REVIEW.  RUN DATE AND    GL-Y2K1
000360*                              TRANSACTION DATE PRINT AS FULL
000370*                              4-DIGIT YEAR.  HEADING EDITED.
000380*    2000-03-07 CFW  GL-0251   PAGE BREAK NOW FORCED ON THE       GL-0251
000390*                              FIRST DETAIL LINE OF A FRESH RUN
000400*                              -- A BLANK TOP PAGE WAS COSTING
000410*                              THE PRINTER OPERATOR TIME EVERY
000420*                              NIGHT.
000430*    2004-11-03 LTR  GL-0315   REJECT REASON NOW PRINTS IN THE    GL-0315
000440*                              STATUS COLUMN INSTEAD OF A
000450*                              SEPARATE EXCEPTION PAGE.
000460*    2005-03-15 LTR  GL-0299   WIDENED WD-REASON TO X(34) TO      GL-0299
000470*                              MATCH THE LEDGER-POST CHANGE OF
000480*                              THE SAME NUMBER -- LONGER REJECT
000490*                              MESSAGES WERE GETTING CLIPPED
000500*                              BEFORE THEY REACHED THIS REPORT.
000510*    2006-07-11 EKD  GL-0306   GL-0299 WIDENED THE WORK-DETAIL     GL-0306
000520*                              RECORD BUT NOBODY WIDENED THE
000530*                              PRINT LINE -- THE STRING INTO
000540*                              DPL-STATUS WAS STILL ONLY X(25)
000550*                              AND KEPT CLIPPING LONG REASONS.
000560*                              CHL-STATUS AND DPL-STATUS ARE NOW
000570*                              X(45).  DESCRIPTION COLUMN
000580*                              NARROWED TO MAKE ROOM.
000590******************************************************************
000600 ENVIRONMENT                 DIVISION.
000610*-----------------------------------------------------------------
000620 CONFIGURATION               SECTION.
000630 SOURCE-COMPUTER.            CSECU-3090.
000640 OBJECT-COMPUTER.            CSECU-3090.
000650 SPECIAL-NAMES.
000660     C01 IS TOP-OF-FORM.
000670*-----------------------------------------------------------------
000680 INPUT-OUTPUT                SECTION.
000690 FILE-CONTROL.
000700     SELECT  WORK-DETAIL-IN
000710             ASSIGN TO GLWORKDT
000720             ORGANIZATION IS SEQUENTIAL
000730             FILE STATUS IS FS-WORK-STAT.
000740*
000750     SELECT  GL-CONTROL-FILE
000760             ASSIGN TO GLCTLREC
000770             ORGANIZATION IS SEQUENTIAL
000780             FILE STATUS IS FS-CONTROL-STAT.
000790*
000800     SELECT  REPORT-OUT
000810             ASSIGN TO GLRPTOUT
000820             ORGANIZATION IS LINE SEQUENTIAL
000830             FILE STATUS IS FS-REPORT-STAT.
000840*
000850******************************************************************
000860 DATA                        DIVISION.
000870*-----------------------------------------------------------------
000880 FILE                        SECTION.
000890 FD  WORK-DETAIL-IN
000900     RECORD CONTAINS 134 CHARACTERS
000910     DATA RECORD IS WORK-DETAIL-RECORD.
000920 01  WORK-DETAIL-RECORD.
000930     05  WD-REC-TYPE              PIC X(01).
000940     05  WD-TRN-ID                PIC 9(08).
000950     05  WD-TRN-DATE              PIC 9(08).
000960     05  WD-DESC                  PIC X(40).
000970     05  WD-ACCT-ID               PIC 9(08).
000980     05  WD-DC                    PIC X(01).
000990     05  WD-AMOUNT                PIC S9(11)V99.
001000     05  WD-NEW-BAL               PIC S9(11)V99.
001010     05  WD-STATUS                PIC X(08).
001020     05  WD-REASON                PIC X(34).
001030*
001040 01  WORK-TOTAL-LINE REDEFINES WORK-DETAIL-RECORD.
001050     05  WT-REC-TYPE              PIC X(01).
001060     05  WT-TRN-ID                PIC 9(08).
001070     05  FILLER                   PIC X(48).
001080     05  WT-TOTAL-DEBITS          PIC S9(11)V99.
001090     05  WT-TOTAL-CREDITS         PIC S9(11)V99.
001100     05  FILLER                   PIC X(51).
001110*
001120 01  WORK-TRAILER-LINE REDEFINES WORK-DETAIL-RECORD.
001130     05  WX-REC-TYPE              PIC X(01).
001140     05  WX-TRANS-READ            PIC 9(07).
001150     05  WX-TRANS-ACCEPTED        PIC 9(07).
001160     05  WX-TRANS-REJECTED        PIC 9(07).
001170     05  WX-GRAND-DEBITS          PIC S9(11)V99.
001180     05  WX-GRAND-CREDITS         PIC S9(11)V99.
001190     05  WX-ACCOUNTS-UPDATED      PIC 9(07).
001200     05  FILLER                   PIC X(79).
001210*
001220 FD  GL-CONTROL-FILE
001230     RECORD CONTAINS 20 CHARACTERS
001240     DATA RECORD IS GL-CONTROL-RECORD.
001250 01  GL-CONTROL-RECORD.
001260     05  GLC-RUN-DATE.
001270         10  GLC-RUN-CCYY         PIC 9(04).
001280         10  GLC-RUN-MM           PIC 9(02).
001290         10  GLC-RUN-DD           PIC 9(02).
001300     05  GLC-HIGH-ACCT-ID         PIC 9(08).
001310     05  FILLER                   PIC X(04).
001320*
001330 FD  REPORT-OUT
001340     RECORD CONTAINS 132 CHARACTERS
001350     DATA RECORD IS REPORT-LINE.
001360 01  REPORT-LINE                  PIC X(132).
001370*-----------------------------------------------------------------
001380 WORKING-STORAGE             SECTION.
001390*-----------------------------------------------------------------
001400 01  SWITCHES-AND-COUNTERS.
001410     05  WORK-EOF-SW              PIC X(01) VALUE "N".
001420         88  WORK-EOF                        VALUE "Y".
001430     05  WS-PAGE-NUMBER           PIC S9(05) COMP VALUE ZERO.
001440     05  WS-LINE-COUNT            PIC S9(03) COMP VALUE 99.
001450     05  WS-LINES-PER-PAGE        PIC S9(03) COMP VALUE 54.
001460     05  FILLER                   PIC X(01).
001470*
001480 01  FILE-STATUS-AREA.
001490     05  FS-WORK-STAT             PIC X(02).
001500     05  FS-CONTROL-STAT          PIC X(02).
001510     05  FS-REPORT-STAT           PIC X(02).
001520     05  FILLER                   PIC X(02).
001530*
001540*    REDEFINE GIVES ONE DISPLAY FIELD FOR AN ABEND MESSAGE.
001550 01  FILE-STATUS-LINE REDEFINES FILE-STATUS-AREA
001560                                  PIC X(08).
001570*
001580 01  WS-RUN-DATE.
001590     05  WS-RUN-CCYY              PIC 9(04).
001600     05  WS-RUN-MM                PIC 9(02).
001610     05  WS-RUN-DD                PIC 9(02).
001620*
001630 01  WS-PRINT-DATE-EDIT           PIC X(10).
001640*
001650*    BROKEN-OUT VIEW OF A DETAIL RECORD'S TRANSACTION DATE,
001660*    USED ONLY TO BUILD THE MM/DD/CCYY PRINT IMAGE.
001670 01  WS-DETAIL-DATE-WORK.
001680     05  WS-DTE-CCYY              PIC 9(04).
001690     05  WS-DTE-MM                PIC 9(02).
001700     05  WS-DTE-DD                PIC 9(02).
001710 01  WS-RUN-DATE-NUM-WORK REDEFINES WS-DETAIL-DATE-WORK
001720                                  PIC 9(08).
001730*
001740*    PRINT-LINE WORK AREAS.  A SINGLE 132-BYTE SLOT IS
001750*    REDEFINED A DIFFERENT WAY FOR EACH LINE THE REPORT WRITES,
001760*    THE SAME SPACING DEVICE THE OLD MEMBER STATEMENT PRINT USED.
001770 01  PRINT-LINE                   PIC X(132).
001780*
001790 01  HEADING-LINE-1 REDEFINES PRINT-LINE.
001800     05  FILLER                   PIC X(01).
001810     05  HL1-TITLE                PIC X(38)
001820             VALUE "CAPITAL STATE EMPLOYEES CREDIT UNION".
001830     05  FILLER                   PIC X(03).
001840     05  HL1-RUN-DATE-LIT         PIC X(09) VALUE "RUN DATE ".
001850     05  HL1-RUN-DATE             PIC X(10).
001860     05  FILLER                   PIC X(52).
001870     05  HL1-PAGE-LIT             PIC X(05) VALUE "PAGE ".
001880     05  HL1-PAGE-NO              PIC ZZZZ9.
001890     05  FILLER                   PIC X(09).
001900*
001910 01  HEADING-LINE-2 REDEFINES PRINT-LINE.
001920     05  FILLER                   PIC X(01).
001930     05  HL2-TITLE                PIC X(34)
001940             VALUE "GENERAL LEDGER POSTING REGISTER".
001950     05  FILLER                   PIC X(97).
001960*
001970 01  COLUMN-HEADING-LINE REDEFINES PRINT-LINE.
001980     05  FILLER                   PIC X(01).
001990     05  CHL-TRN-ID               PIC X(08) VALUE "TRN ID".
002000     05  FILLER                   PIC X(01).
002010     05  CHL-DATE                 PIC X(10) VALUE "DATE".
002020     05  FILLER                   PIC X(01).
002030     05  CHL-DESC                 PIC X(19) VALUE "DESCRIPTION".
002040     05  FILLER                   PIC X(01).
002050     05  CHL-ACCT                 PIC X(08) VALUE "ACCOUNT".
002060     05  FILLER                   PIC X(01).
002070     05  CHL-DC                   PIC X(03) VALUE "D-C".
002080     05  FILLER                   PIC X(01).
002090     05  CHL-AMOUNT               PIC X(15) VALUE "AMOUNT".
002100     05  FILLER                   PIC X(01).
002110     05  CHL-NEW-BAL              PIC X(15) VALUE "NEW BALANCE".
002120     05  FILLER                   PIC X(01).
002130*    WIDENED WITH GL-0299 -- THE REJECT REASON NEEDS ROOM TO
002140*    PRINT IN FULL NOW THAT THE WORK RECORD CARRIES 34 BYTES.
002150     05  CHL-STATUS               PIC X(45) VALUE "STATUS".
002160     05  FILLER                   PIC X(01).
002170*
002180 01  DETAIL-PRINT-LINE REDEFINES PRINT-LINE.
002190     05  FILLER                   PIC X(01).
002200     05  DPL-TRN-ID               PIC 9(08).
002210     05  FILLER                   PIC X(01).
002220     05  DPL-DATE                 PIC X(10).
002230     05  FILLER                   PIC X(01).
002240     05  DPL-DESC                 PIC X(19).
002250     05  FILLER                   PIC X(01).
002260     05  DPL-ACCT                 PIC Z(7)9.
002270     05  FILLER                   PIC X(01).
002280     05  DPL-DC                   PIC X(03).
002290     05  FILLER                   PIC X(01).
002300     05  DPL-AMOUNT               PIC -(9)9.99.
002310     05  FILLER                   PIC X(01).
002320     05  DPL-NEW-BAL              PIC -(9)9.99.
002330     05  FILLER                   PIC X(01).
002340*    WIDENED WITH GL-0299 -- FULL 34-BYTE REJECT REASON NOW
002350*    PRINTS HERE INSTEAD OF BEING CUT OFF MID-WORD.
002360     05  DPL-STATUS               PIC X(45).
002370     05  FILLER                   PIC X(05).
002380*
002390 01  SUBTOTAL-PRINT-LINE REDEFINES PRINT-LINE.
002400     05  FILLER                   PIC X(12).
002410     05  SPL-LIT                  PIC X(24)
002420             VALUE "TRANSACTION TOTAL  DR  ".
002430     05  SPL-DEBITS               PIC -(9)9.99.
002440     05  FILLER                   PIC X(04).
002450     05  SPL-CR-LIT               PIC X(04) VALUE "CR  ".
002460     05  SPL-CREDITS              PIC -(9)9.99.
002470     05  FILLER                   PIC X(64).
002480*
002490 01  TRAILER-PRINT-LINE REDEFINES PRINT-LINE.
002500     05  FILLER                   PIC X(01).
002510     05  TPL-READ-LIT             PIC X(24)
002520             VALUE "TRANSACTIONS READ      ".
002530     05  TPL-READ                 PIC ZZZ,ZZ9.
002540     05  FILLER                   PIC X(03).
002550     05  TPL-ACC-LIT              PIC X(14)
002560             VALUE "ACCEPTED     ".
002570     05  TPL-ACCEPTED             PIC ZZZ,ZZ9.
002580     05  FILLER                   PIC X(03).
002590     05  TPL-REJ-LIT              PIC X(14)
002600             VALUE "REJECTED     ".
002610     05  TPL-REJECTED             PIC ZZZ,ZZ9.
002620     05  FILLER                   PIC X(43).
002630*
002640 01  TRAILER-PRINT-LINE-2 REDEFINES PRINT-LINE.
002650     05  FILLER                   PIC X(01).
002660     05  TP2-DR-LIT               PIC X(24)
002670             VALUE "TOTAL DEBITS POSTED    ".
002680     05  TP2-DEBITS               PIC -(9)9.99.
002690     05  FILLER                   PIC X(03).
002700     05  TP2-CR-LIT               PIC X(24)
002710             VALUE "TOTAL CREDITS POSTED   ".
002720     05  TP2-CREDITS              PIC -(9)9.99.
002730     05  FILLER                   PIC X(03).
002740     05  TP2-ACCT-LIT             PIC X(20)
002750             VALUE "ACCOUNTS UPDATED   ".
002760     05  TP2-ACCOUNTS             PIC ZZZ,ZZ9.
002770     05  FILLER                   PIC X(09).
002780*
002790******************************************************************
002800 PROCEDURE                   DIVISION.
002810*-----------------------------------------------------------------
002820* MAIN LINE.
002830*-----------------------------------------------------------------
002840 100-PRINT-POSTING-REGISTER.
002850     PERFORM 200-INITIATE-REPORT.
002860     PERFORM 200-PRINT-ONE-WORK-RECORD UNTIL WORK-EOF.
002870     PERFORM 200-TERMINATE-REPORT.
002880     STOP RUN.
002890*-----------------------------------------------------------------
002900 200-INITIATE-REPORT.
002910     PERFORM 300-OPEN-REPORT-FILES.
002920     PERFORM 300-READ-CONTROL-RECORD.
002930     PERFORM 300-READ-WORK-DETAIL-IN.
002940*-----------------------------------------------------------------
002950* ONE WORK RECORD BECOMES ONE PRINT ACTION, DEPENDING ON WHAT
002960* KIND OF RECORD LEDGER-POST LEFT BEHIND.
002970*-----------------------------------------------------------------
002980 200-PRINT-ONE-WORK-RECORD.
002990     EVALUATE TRUE
003000         WHEN WD-REC-TYPE = "D"
003010             PERFORM 300-PRINT-DETAIL-LINE
003020         WHEN WT-REC-TYPE = "T"
003030             PERFORM 300-PRINT-SUBTOTAL-LINE
003040         WHEN WX-REC-TYPE = "F"
003050             PERFORM 300-PRINT-TRAILER-LINES
003060         WHEN OTHER
003070             DISPLAY "LEDGER-RPT - UNKNOWN RECORD TYPE "
003080                     WD-REC-TYPE
003090     END-EVALUATE.
003100     PERFORM 300-READ-WORK-DETAIL-IN.
003110*-----------------------------------------------------------------
003120 200-TERMINATE-REPORT.
003130     PERFORM 300-CLOSE-REPORT-FILES.
003140     DISPLAY "LEDGER-RPT - REPORT PAGES PRINTED: "
003150             WS-PAGE-NUMBER.
003160*-----------------------------------------------------------------
003170 300-OPEN-REPORT-FILES.
003180     OPEN    INPUT   WORK-DETAIL-IN
003190             INPUT   GL-CONTROL-FILE
003200             OUTPUT  REPORT-OUT.
003210*-----------------------------------------------------------------
003220 300-READ-CONTROL-RECORD.
003230     READ    GL-CONTROL-FILE
003240             AT END
003250                 DISPLAY "LEDGER-RPT - NO CONTROL RECORD, "
003260                         "STOPPING"
003270                 STOP RUN.
003280     MOVE    GLC-RUN-DATE             TO WS-RUN-DATE.
003290     STRING  WS-RUN-MM   DELIMITED BY SIZE
003300             "/"         DELIMITED BY SIZE
003310             WS-RUN-DD   DELIMITED BY SIZE
003320             "/"         DELIMITED BY SIZE
003330             WS-RUN-CCYY DELIMITED BY SIZE
003340             INTO WS-PRINT-DATE-EDIT.
003350*-----------------------------------------------------------------
003360 300-READ-WORK-DETAIL-IN.
003370     READ    WORK-DETAIL-IN
003380             AT END      MOVE "Y" TO WORK-EOF-SW.
003390*-----------------------------------------------------------------
003400* A DETAIL RECORD IS EITHER AN ACCEPTED POSTING LINE OR A
003410* REJECTED-TRANSACTION LINE -- THE STATUS FIELD TELLS WHICH.
003420*-----------------------------------------------------------------
003430 300-PRINT-DETAIL-LINE.
003440     IF      WS-LINE-COUNT >= WS-LINES-PER-PAGE
003450             PERFORM 400-PRINT-PAGE-HEADING.
003460     MOVE    SPACES                   TO DETAIL-PRINT-LINE.
003470     MOVE    WD-TRN-ID                TO DPL-TRN-ID.
003480     PERFORM 400-EDIT-DETAIL-DATE.
003490     MOVE    WD-DESC (1:19)           TO DPL-DESC.
003500     IF      WD-STATUS = "ACCEPTED"
003510             MOVE WD-ACCT-ID          TO DPL-ACCT
003520             MOVE WD-DC               TO DPL-DC
003530             MOVE WD-AMOUNT           TO DPL-AMOUNT
003540             MOVE WD-NEW-BAL          TO DPL-NEW-BAL
003550             MOVE WD-STATUS           TO DPL-STATUS
003560     ELSE
003570             MOVE ZERO                TO DPL-ACCT
003580             MOVE SPACE               TO DPL-DC
003590             MOVE ZERO                TO DPL-AMOUNT DPL-NEW-BAL
003600             STRING WD-STATUS   DELIMITED BY SPACE
003610                    " - "       DELIMITED BY SIZE
003620                    WD-REASON   DELIMITED BY SIZE
003630                    INTO DPL-STATUS
003640     END-IF.
003650     WRITE   REPORT-LINE              FROM DETAIL-PRINT-LINE.
003660     ADD     1                        TO WS-LINE-COUNT.
003670*-----------------------------------------------------------------
003680 300-PRINT-SUBTOTAL-LINE.
003690     IF      WS-LINE-COUNT >= WS-LINES-PER-PAGE
003700             PERFORM 400-PRINT-PAGE-HEADING.
003710     MOVE    SPACES                   TO SUBTOTAL-PRINT-LINE.
003720     MOVE    "TRANSACTION TOTAL  DR  " TO SPL-LIT.
003730     MOVE    WT-TOTAL-DEBITS          TO SPL-DEBITS.
003740     MOVE    "CR  "                   TO SPL-CR-LIT.
003750     MOVE    WT-TOTAL-CREDITS         TO SPL-CREDITS.
003760     WRITE   REPORT-LINE              FROM SUBTOTAL-PRINT-LINE.
003770     MOVE    SPACES                   TO REPORT-LINE.
003780     WRITE   REPORT-LINE.
003790     ADD     2                        TO WS-LINE-COUNT.
003800*-----------------------------------------------------------------
003810* FINAL CONTROL TOTALS -- TWO LINES AT THE BOTTOM OF THE LAST
003820* PAGE OF THE REGISTER.
003830*-----------------------------------------------------------------
003840 300-PRINT-TRAILER-LINES.
003850     IF      WS-LINE-COUNT >= WS-LINES-PER-PAGE - 4
003860             PERFORM 400-PRINT-PAGE-HEADING.
003870     MOVE    SPACES                   TO REPORT-LINE.
003880     WRITE   REPORT-LINE.
003890     MOVE    SPACES                   TO TRAILER-PRINT-LINE.
003900     MOVE    WX-TRANS-READ            TO TPL-READ.
003910     MOVE    WX-TRANS-ACCEPTED        TO TPL-ACCEPTED.
003920     MOVE    WX-TRANS-REJECTED        TO TPL-REJECTED.
003930     WRITE   REPORT-LINE              FROM TRAILER-PRINT-LINE.
003940     MOVE    SPACES                   TO TRAILER-PRINT-LINE-2.
003950     MOVE    WX-GRAND-DEBITS          TO TP2-DEBITS.
003960     MOVE    WX-GRAND-CREDITS         TO TP2-CREDITS.
003970     MOVE    WX-ACCOUNTS-UPDATED      TO TP2-ACCOUNTS.
003980     WRITE   REPORT-LINE              FROM TRAILER-PRINT-LINE-2.
003990     ADD     3                        TO WS-LINE-COUNT.
004000*-----------------------------------------------------------------
004010 300-CLOSE-REPORT-FILES.
004020     CLOSE   WORK-DETAIL-IN
004030             GL-CONTROL-FILE
004040             REPORT-OUT.
004050*-----------------------------------------------------------------
004060* NEW PAGE: TITLE LINE, RUN DATE AND PAGE NUMBER, BLANK LINE,
004070* COLUMN HEADINGS, BLANK LINE.
004080*-----------------------------------------------------------------
004090 400-PRINT-PAGE-HEADING.
004100     ADD     1                        TO WS-PAGE-NUMBER.
004110     MOVE    SPACES                   TO HEADING-LINE-1.
004120     MOVE    "CAPITAL STATE EMPLOYEES CREDIT UNION" TO HL1-TITLE.
004130     MOVE    "RUN DATE "              TO HL1-RUN-DATE-LIT.
004140     MOVE    WS-PRINT-DATE-EDIT       TO HL1-RUN-DATE.
004150     MOVE    "PAGE "                  TO HL1-PAGE-LIT.
004160     MOVE    WS-PAGE-NUMBER           TO HL1-PAGE-NO.
004170     WRITE   REPORT-LINE              FROM HEADING-LINE-1
004180             BEFORE ADVANCING PAGE.
004190     MOVE    SPACES                   TO HEADING-LINE-2.
004200     MOVE    "GENERAL LEDGER POSTING REGISTER" TO HL2-TITLE.
004210     WRITE   REPORT-LINE              FROM HEADING-LINE-2
004220             AFTER ADVANCING 1 LINE.
004230     MOVE    SPACES                   TO REPORT-LINE.
004240     WRITE   REPORT-LINE              AFTER ADVANCING 1 LINE.
004250     MOVE    SPACES                   TO COLUMN-HEADING-LINE.
004260     MOVE    "TRN ID"                 TO CHL-TRN-ID.
004270     MOVE    "DATE"                   TO CHL-DATE.
004280     MOVE    "DESCRIPTION"            TO CHL-DESC.
004290     MOVE    "ACCOUNT"                TO CHL-ACCT.
004300     MOVE    "D-C"                    TO CHL-DC.
004310     MOVE    "AMOUNT"                 TO CHL-AMOUNT.
004320     MOVE    "NEW BALANCE"            TO CHL-NEW-BAL.
004330     MOVE    "STATUS"                 TO CHL-STATUS.
004340     WRITE   REPORT-LINE              FROM COLUMN-HEADING-LINE
004350             AFTER ADVANCING 1 LINE.
004360     MOVE    SPACES                   TO REPORT-LINE.
004370     WRITE   REPORT-LINE              AFTER ADVANCING 1 LINE.
004380     MOVE    ZERO                     TO WS-LINE-COUNT.
004390*-----------------------------------------------------------------
004400 400-EDIT-DETAIL-DATE.
004410     MOVE    WD-TRN-DATE              TO WS-RUN-DATE-NUM-WORK.
004420     STRING  WS-DTE-MM   DELIMITED BY SIZE
004430             "/"         DELIMITED BY SIZE
004440             WS-DTE-DD   DELIMITED BY SIZE
004450             "/"         DELIMITED BY SIZE
004460             WS-DTE-CCYY DELIMITED BY SIZE
004470             INTO DPL-DATE.
