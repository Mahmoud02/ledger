000010******************************************************************
000020*                                                                *
000030*    PROGRAM      LEDGER-XCNV                                   *
000040*    JOB STEP     GLPOST01                                      *
000050*                                                                *
000060*    FIRST STEP OF THE NIGHTLY GENERAL LEDGER POSTING RUN.       *
000070*    READS THE FLAT ACCOUNT MASTER (SEQUENTIAL, FIXED, SORTED    *
000080*    BY ACCOUNT NUMBER) AS RECEIVED FROM THE PRIOR RUN AND       *
000090*    LOADS IT INTO AN INDEXED WORKING COPY SO THAT LEDGER-NEWA   *
000100*    AND LEDGER-POST CAN GET AT ANY ACCOUNT BY NUMBER WITHOUT A  *
000110*    SEQUENTIAL SCAN.  ALSO DROPS A SMALL CONTROL RECORD         *
000120*    CARRYING THE HIGHEST ACCOUNT NUMBER SEEN AND TODAY'S RUN    *
000130*    DATE FOR THE LATER STEPS TO PICK UP.                        *
000140*                                                                *
000150******************************************************************
000160 IDENTIFICATION DIVISION.
000170*-----------------------------------------------------------------
000180 PROGRAM-ID.                 LEDGER-XCNV.
000190 AUTHOR.                     R D MASON.
000200 INSTALLATION.               CAPITAL STATE EMPLOYEES CREDIT
000210                              UNION - DATA PROCESSING SERVICES.
000220 DATE-WRITTEN.               FEBRUARY 6, 1984.
000230 DATE-COMPILED.
000240 SECURITY.                   CONFIDENTIAL - INTERNAL USE ONLY.
000250*
000260******************************************************************
000270*    CHANGE LOG
000280*    DATE       BY   REQ-NO    DESCRIPTION
000290*    ---------  ---  --------  ---------------------------------
000300*    1984-02-06 RDM  GL-0001   ORIGINAL VERSION.  ADAPTED FROM    GL-0001
000310*                              THE OLD CARD-TO-DISK CONVERSION
000320*                              UTILITY USED BY THE PAYROLL RUN.
000330*    1986-05-14 RDM  GL-0019   ADDED HIGH-ACCT-ID CONTROL         GL-0019
000340*                              RECORD SO NEW-ACCOUNT STEP DOES
000350*                              NOT HAVE TO RE-READ THE MASTER.
000360*    1991-09-19 CFW  GL-0114   WIDENED BALANCE FIELD TO MATCH     GL-0114
000370*                              THE REVISED ACCTMAST COPYBOOK.
000380*    1995-03-01 RDM  GL-0190   SUPPLIER-FILE CONVERSION LEG       GL-0190
000390*                              REMOVED -- GENERAL LEDGER HAS NO
000400*                              SUPPLIER FILE.  SEE OLD LISTING
000410*                              GL-0190 FOR THE DROPPED CODE.
000420*    1998-09-28 PJQ  GL-Y2K1   YEAR 2000 REVIEW.  RUN-DATE AND    GL-Y2K1
000430*                              ACM-CREATED-DATE ARE BOTH FULL
000440*                              4-DIGIT YEAR ALREADY.  NO CHANGE.
000450*    2003-07-11 LTR  GL-0301   ADDED FILE-STATUS DISPLAY ON       GL-0301
000460*                              ABEND SO OPERATORS STOP GUESSING.
000470******************************************************************
000480 ENVIRONMENT                 DIVISION.
000490*-----------------------------------------------------------------
000500 CONFIGURATION               SECTION.
000510 SOURCE-COMPUTER.            CSECU-3090.
000520 OBJECT-COMPUTER.            CSECU-3090.
000530 SPECIAL-NAMES.
000540     C01 IS TOP-OF-FORM.
000550*-----------------------------------------------------------------
000560 INPUT-OUTPUT                SECTION.
000570 FILE-CONTROL.
000580     SELECT  ACCOUNT-MASTER-IN
000590             ASSIGN TO GLMSTIN
000600             ORGANIZATION IS SEQUENTIAL
000610             FILE STATUS IS FS-MASTER-IN-STAT.
000620*
000630     SELECT  ACCT-INDEX-FILE
000640             ASSIGN TO GLACCTIX
000650             ORGANIZATION IS INDEXED
000660             ACCESS MODE IS SEQUENTIAL
000670             RECORD KEY IS AIX-ACCT-ID
000680             FILE STATUS IS FS-INDEX-STAT.
000690*
000700     SELECT  GL-CONTROL-FILE
000710             ASSIGN TO GLCTLREC
000720             ORGANIZATION IS SEQUENTIAL
000730             FILE STATUS IS FS-CONTROL-STAT.
000740*
000750******************************************************************
000760 DATA                        DIVISION.
000770*-----------------------------------------------------------------
000780 FILE                        SECTION.
000790 FD  ACCOUNT-MASTER-IN
000800     RECORD CONTAINS 64 CHARACTERS
000810     DATA RECORD IS ACCT-MASTER-RECORD.
000820     COPY "ACCTMAST.CPY".
000830*
000840 FD  ACCT-INDEX-FILE
000850     RECORD CONTAINS 64 CHARACTERS
000860     DATA RECORD IS ACCT-INDEX-RECORD.
000870 01  ACCT-INDEX-RECORD.
000880     05  AIX-ACCT-ID              PIC 9(08).
000890     05  AIX-ACCT-DATA            PIC X(56).
000900*
000910*    ALTERNATE VIEW -- LETS THE DUPLICATE-KEY MESSAGE SHOW THE
000920*    ACCOUNT NAME WITHOUT COPYING THE WHOLE ACCTMAST LAYOUT IN
000930*    HERE.
000940 01  ACCT-INDEX-SHORT-VIEW REDEFINES ACCT-INDEX-RECORD.
000950     05  AIX-SV-ACCT-ID           PIC 9(08).
000960     05  AIX-SV-ACCT-NAME         PIC X(30).
000970     05  FILLER                   PIC X(26).
000980*
000990 FD  GL-CONTROL-FILE
001000     RECORD CONTAINS 20 CHARACTERS
001010     DATA RECORD IS GL-CONTROL-RECORD.
001020 01  GL-CONTROL-RECORD.
001030     05  GLC-RUN-DATE.
001040         10  GLC-RUN-CCYY         PIC 9(04).
001050         10  GLC-RUN-MM           PIC 9(02).
001060         10  GLC-RUN-DD           PIC 9(02).
001070     05  GLC-HIGH-ACCT-ID         PIC 9(08).
001080     05  FILLER                   PIC X(04).
001090*-----------------------------------------------------------------
001100 WORKING-STORAGE             SECTION.
001110*-----------------------------------------------------------------
001120 01  SWITCHES-AND-COUNTERS.
001130     05  MASTER-EOF-SW            PIC X(01) VALUE "N".
001140         88  MASTER-EOF                      VALUE "Y".
001150     05  WS-ACCOUNTS-CONVERTED    PIC S9(07) COMP VALUE ZERO.
001160     05  WS-HIGH-ACCT-ID          PIC 9(08) VALUE ZERO.
001170     05  FILLER                   PIC X(01).
001180*
001190 01  FILE-STATUS-AREA.
001200     05  FS-MASTER-IN-STAT        PIC X(02).
001210     05  FS-INDEX-STAT            PIC X(02).
001220     05  FS-CONTROL-STAT          PIC X(02).
001230     05  FILLER                   PIC X(02).
001240*
001250*    REDEFINE OF THE STATUS AREA LETS AN OPERATOR ABEND DUMP
001260*    SHOW ALL THREE CODES AS ONE EIGHT-BYTE FIELD.
001270 01  FILE-STATUS-LINE REDEFINES FILE-STATUS-AREA
001280                                  PIC X(08).
001290*
001300 01  TODAYS-DATE.
001310     05  TD-CCYY                  PIC 9(04).
001320     05  TD-MM                    PIC 9(02).
001330     05  TD-DD                    PIC 9(02).
001340*
001350*    ALTERNATE VIEW OF TODAY'S DATE USED ONLY TO BUILD THE
001360*    CONTROL RECORD'S GROUPED DATE FIELD IN ONE MOVE.
001370 01  TODAYS-DATE-NUM REDEFINES TODAYS-DATE
001380                                  PIC 9(08).
001390*
001400******************************************************************
001410 PROCEDURE                   DIVISION.
001420*-----------------------------------------------------------------
001430* MAIN LINE
001440*-----------------------------------------------------------------
001450 100-CONVERT-ACCOUNT-MASTER.
001460     PERFORM 200-INITIATE-CONVERSION.
001470     PERFORM 200-PROCEED-CONVERSION UNTIL MASTER-EOF.
001480     PERFORM 200-TERMINATE-CONVERSION.
001490     STOP RUN.
001500*-----------------------------------------------------------------
001510* OPEN FILES, GET TODAY'S DATE, READ FIRST MASTER RECORD.
001520*-----------------------------------------------------------------
001530 200-INITIATE-CONVERSION.
001540     PERFORM 300-OPEN-CONVERSION-FILES.
001550     ACCEPT  TODAYS-DATE              FROM DATE YYYYMMDD.
001560     PERFORM 300-READ-ACCOUNT-MASTER-IN.
001570*-----------------------------------------------------------------
001580* WRITE ONE INDEXED RECORD, KEEP THE HIGH-WATER ACCOUNT NUMBER,
001590* READ THE NEXT FLAT RECORD.
001600*-----------------------------------------------------------------
001610 200-PROCEED-CONVERSION.
001620     PERFORM 300-WRITE-ACCT-INDEX-RECORD.
001630     PERFORM 300-TRACK-HIGH-ACCT-ID.
001640     PERFORM 300-READ-ACCOUNT-MASTER-IN.
001650*-----------------------------------------------------------------
001660* WRITE THE CONTROL RECORD, CLOSE FILES, TELL THE OPERATOR.
001670*-----------------------------------------------------------------
001680 200-TERMINATE-CONVERSION.
001690     PERFORM 300-WRITE-CONTROL-RECORD.
001700     PERFORM 300-CLOSE-CONVERSION-FILES.
001710     DISPLAY "LEDGER-XCNV - ACCOUNTS CONVERTED: "
001720             WS-ACCOUNTS-CONVERTED.
001730*-----------------------------------------------------------------
001740 300-OPEN-CONVERSION-FILES.
001750     OPEN    INPUT   ACCOUNT-MASTER-IN
001760             OUTPUT  ACCT-INDEX-FILE
001770             OUTPUT  GL-CONTROL-FILE.
001780     IF      FS-MASTER-IN-STAT NOT = "00"
001790             DISPLAY "LEDGER-XCNV - OPEN FAILED, STATUS "
001800                     FILE-STATUS-LINE
001810             STOP RUN.
001820*-----------------------------------------------------------------
001830 300-READ-ACCOUNT-MASTER-IN.
001840     READ    ACCOUNT-MASTER-IN
001850             AT END      MOVE "Y" TO MASTER-EOF-SW
001860             NOT AT END  ADD  1   TO WS-ACCOUNTS-CONVERTED.
001870*-----------------------------------------------------------------
001880 300-WRITE-ACCT-INDEX-RECORD.
001890     WRITE   ACCT-INDEX-RECORD    FROM ACCT-MASTER-RECORD
001900             INVALID KEY
001910                 DISPLAY "LEDGER-XCNV - DUPLICATE ACCOUNT "
001920                         ACM-ACCT-ID OF ACCT-MASTER-RECORD.
001930*-----------------------------------------------------------------
001940 300-TRACK-HIGH-ACCT-ID.
001950     IF      ACM-ACCT-ID OF ACCT-MASTER-RECORD > WS-HIGH-ACCT-ID
001960             MOVE ACM-ACCT-ID OF ACCT-MASTER-RECORD
001970                                  TO WS-HIGH-ACCT-ID.
001980*-----------------------------------------------------------------
001990 300-WRITE-CONTROL-RECORD.
002000     MOVE    TODAYS-DATE-NUM          TO GLC-RUN-DATE.
002010     MOVE    WS-HIGH-ACCT-ID          TO GLC-HIGH-ACCT-ID.
002020     WRITE   GL-CONTROL-RECORD.
002030*-----------------------------------------------------------------
002040 300-CLOSE-CONVERSION-FILES.
002050     CLOSE   ACCOUNT-MASTER-IN
002060             ACCT-INDEX-FILE
002070             GL-CONTROL-FILE.
