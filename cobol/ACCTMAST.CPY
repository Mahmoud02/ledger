000010******************************************************************
000020*    COPYBOOK    ACCTMAST                                       *
000030*    GENERAL LEDGER ACCOUNT MASTER RECORD LAYOUT.                *
000040*    ONE RECORD PER LEDGER ACCOUNT.  KEY IS ACM-ACCT-ID.         *
000050*    RECORD LENGTH 64 CHARACTERS, FIXED, NO OCCURS.              *
000060*-----------------------------------------------------------------
000070*    MAINTENANCE LOG
000080*    DATE       BY   REQ-NO   DESCRIPTION
000090*    ---------  ---  -------  ----------------------------------
000100*    1984-02-06 RDM  GL-0001  ORIGINAL LAYOUT RELEASED.           GL-0001
000110*    1991-09-19 CFW  GL-0114  WIDENED ACM-BALANCE TO S9(11)V99    GL-0114
000120*                             TO SURVIVE LARGE-AGENCY BALANCES.
000130*    1998-11-02 PJQ  GL-Y2K1  ACM-CREATED CONFIRMED 4-DIGIT       GL-Y2K1
000140*                             YEAR, NO CENTURY WINDOW NEEDED.
000150******************************************************************
000160 01  ACCT-MASTER-RECORD.
000170     05  ACM-ACCT-ID             PIC 9(08).
000180     05  ACM-ACCT-NAME           PIC X(30).
000190     05  ACM-ACCT-TYPE           PIC X(01).
000200         88  ACM-TYPE-ASSET             VALUE "A".
000210         88  ACM-TYPE-LIABILITY         VALUE "L".
000220         88  ACM-TYPE-EQUITY            VALUE "Q".
000230         88  ACM-TYPE-REVENUE           VALUE "R".
000240         88  ACM-TYPE-EXPENSE           VALUE "E".
000250         88  ACM-TYPE-VALID
000260                 VALUE "A" "L" "Q" "R" "E".
000270         88  ACM-NORMAL-BAL-DEBIT
000280                 VALUE "A" "E".
000290         88  ACM-NORMAL-BAL-CREDIT
000300                 VALUE "L" "Q" "R".
000310     05  ACM-CURRENCY            PIC X(03).
000320     05  ACM-BALANCE             PIC S9(11)V99.
000330     05  ACM-STATUS              PIC X(01).
000340         88  ACM-STATUS-ACTIVE          VALUE "A".
000350         88  ACM-STATUS-CLOSED          VALUE "C".
000360     05  ACM-CREATED-DATE.
000370         10  ACM-CREATED-CCYY    PIC 9(04).
000380         10  ACM-CREATED-MM      PIC 9(02).
000390         10  ACM-CREATED-DD      PIC 9(02).
000400*-----------------------------------------------------------------
000410*    ALTERNATE VIEW -- USED WHEN A CALLER ONLY NEEDS TO TEST
000420*    THE KEY AND TYPE BYTE WITHOUT UNPACKING THE WHOLE RECORD.
000430*-----------------------------------------------------------------
000440 01  ACCT-MASTER-SHORT-VIEW REDEFINES ACCT-MASTER-RECORD.
000450     05  ACM-SV-ACCT-ID          PIC 9(08).
000460     05  ACM-SV-ACCT-NAME        PIC X(30).
000470     05  ACM-SV-ACCT-TYPE        PIC X(01).
000480     05  FILLER                  PIC X(25).
