000010******************************************************************
000020*                                                                *
000030*    PROGRAM      LEDGER-NEWA                                   *
000040*    JOB STEP     GLPOST02                                      *
000050*                                                                *
000060*    SECOND STEP OF THE NIGHTLY GENERAL LEDGER POSTING RUN.      *
000070*    READS ACCOUNT-CREATE REQUESTS, EDITS EACH ONE, ASSIGNS THE  *
000080*    NEXT ACCOUNT NUMBER, AND WRITES A NEW RECORD INTO THE       *
000090*    INDEXED WORKING MASTER BUILT BY LEDGER-XCNV.  A NEW         *
000100*    ACCOUNT ALWAYS STARTS AT A ZERO BALANCE, STATUS ACTIVE,     *
000110*    DATED WITH TODAY'S RUN DATE.                                *
000120*                                                                *
000130*    THIS STEP REPLACES THE OLD ON-LINE SCREEN UPDATE -- THE     *
000140*    BRANCHES NOW KEY THEIR NEW-ACCOUNT REQUESTS INTO THE        *
000150*    OVERNIGHT BATCH INSTEAD OF CALLING DATA PROCESSING.         *
000160*                                                                *
000170******************************************************************
000180 IDENTIFICATION DIVISION.
000190*-----------------------------------------------------------------
000200 PROGRAM-ID.                 LEDGER-NEWA.
000210 AUTHOR.                     E K DABIC.
000220 INSTALLATION.               CAPITAL STATE EMPLOYEES CREDIT
000230                              UNION - DATA PROCESSING SERVICES.
000240 DATE-WRITTEN.               JUNE 3, 1992.
000250 DATE-COMPILED.
000260 SECURITY.                   CONFIDENTIAL - INTERNAL USE ONLY.
000270*
000280******************************************************************
000290*    CHANGE LOG
000300*    DATE       BY   REQ-NO    DESCRIPTION
000310*    ---------  ---  --------  ---------------------------------
000320*    1992-06-03 EKD  GL-0140   ORIGINAL VERSION.  REPLACES THE    GL-0140
000330*                              CRT SCREEN "ON-LINE ACCOUNT
000340*                              OPEN" TRANSACTION -- BRANCHES
000350*                              NOW SUBMIT REQUESTS OVERNIGHT.
000360*    1993-01-11 EKD  GL-0151   ADDED ACCOUNT-TYPE EDIT; A BAD     GL-0151
000370*                              TYPE CODE WAS CREATING ACCOUNTS
000380*                              THAT COULD NOT BE POSTED TO.
000390*    1994-08-22 CFW  GL-0178   NEXT-ACCT-NO NOW COMES FROM THE    GL-0178
000400*                              GL-CONTROL-FILE WRITTEN BY
000410*                              LEDGER-XCNV INSTEAD OF A HARD
000420*                              CODED STARTING VALUE.
000430*    1998-09-28 PJQ  GL-Y2K1   YEAR 2000 REVIEW.  ACM-CREATED     GL-Y2K1
000440*                              IS 4-DIGIT YEAR.  NO CHANGE.
000450*    2000-03-09 LTR  GL-0248   REJECT FILE ADDED SO REQUESTS      GL-0248
000460*                              THAT FAIL EDIT ARE NOT SIMPLY
000470*                              DROPPED ON THE FLOOR.
000480*    2006-07-11 EKD  GL-0307   WS-NEXT-ACCT-NO GIVEN ITS OWN       GL-0307
000490*                              77-LEVEL -- IT IS A STANDALONE
000500*                              COUNTER, NOT PART OF ANY RECORD.
000510******************************************************************
000520 ENVIRONMENT                 DIVISION.
000530*-----------------------------------------------------------------
000540 CONFIGURATION               SECTION.
000550 SOURCE-COMPUTER.            CSECU-3090.
000560 OBJECT-COMPUTER.            CSECU-3090.
000570 SPECIAL-NAMES.
000580     C01 IS TOP-OF-FORM.
000590*-----------------------------------------------------------------
000600 INPUT-OUTPUT                SECTION.
000610 FILE-CONTROL.
000620     SELECT  ACCOUNT-CREATE-IN
000630             ASSIGN TO GLNEWACT
000640             ORGANIZATION IS SEQUENTIAL
000650             FILE STATUS IS FS-CREATE-IN-STAT.
000660*
000670     SELECT  ACCT-INDEX-FILE
000680             ASSIGN TO GLACCTIX
000690             ORGANIZATION IS INDEXED
000700             ACCESS MODE IS RANDOM
000710             RECORD KEY IS AIX-ACCT-ID
000720             FILE STATUS IS FS-INDEX-STAT.
000730*
000740     SELECT  GL-CONTROL-FILE
000750             ASSIGN TO GLCTLREC
000760             ORGANIZATION IS SEQUENTIAL
000770             FILE STATUS IS FS-CONTROL-STAT.
000780*
000790     SELECT  NEWACCT-REJECT-OUT
000800             ASSIGN TO GLNEWREJ
000810             ORGANIZATION IS SEQUENTIAL
000820             FILE STATUS IS FS-REJECT-STAT.
000830*
000840******************************************************************
000850 DATA                        DIVISION.
000860*-----------------------------------------------------------------
000870 FILE                        SECTION.
000880 FD  ACCOUNT-CREATE-IN
000890     RECORD CONTAINS 40 CHARACTERS
000900     DATA RECORD IS ACCT-CREATE-RECORD.
000910 01  ACCT-CREATE-RECORD.
000920     05  ACR-NAME                 PIC X(30).
000930     05  ACR-TYPE                 PIC X(01).
000940     05  ACR-CURRENCY             PIC X(03).
000950     05  FILLER                   PIC X(06).
000960*
000970*    ALTERNATE VIEW -- LETS THE EDIT PARAGRAPHS TEST THE TYPE
000980*    AND CURRENCY BYTES TOGETHER AS ONE TWO-CHARACTER FIELD.
000990 01  ACR-EDIT-VIEW REDEFINES ACCT-CREATE-RECORD.
001000     05  FILLER                   PIC X(30).
001010     05  ACR-TYPE-CURRENCY        PIC X(04).
001020     05  FILLER                   PIC X(06).
001030*
001040 FD  ACCT-INDEX-FILE
001050     RECORD CONTAINS 64 CHARACTERS
001060     DATA RECORD IS ACCT-INDEX-RECORD.
001070     COPY "ACCTMAST.CPY"
001080         REPLACING ==ACCT-MASTER-RECORD==     BY ==ACCT-INDEX-RECO
001090                   ==ACCT-MASTER-SHORT-VIEW== BY ==ACCT-INDEX-SHOR
001100                   ==ACM-==                   BY ==AIX-==.
001110*
001120 FD  GL-CONTROL-FILE
001130     RECORD CONTAINS 20 CHARACTERS
001140     DATA RECORD IS GL-CONTROL-RECORD.
001150 01  GL-CONTROL-RECORD.
001160     05  GLC-RUN-DATE.
001170         10  GLC-RUN-CCYY         PIC 9(04).
001180         10  GLC-RUN-MM           PIC 9(02).
001190         10  GLC-RUN-DD           PIC 9(02).
001200     05  GLC-HIGH-ACCT-ID         PIC 9(08).
001210     05  FILLER                   PIC X(04).
001220*
001230 FD  NEWACCT-REJECT-OUT
001240     RECORD CONTAINS 60 CHARACTERS
001250     DATA RECORD IS NEWACCT-REJECT-RECORD.
001260 01  NEWACCT-REJECT-RECORD.
001270     05  NAR-NAME                 PIC X(30).
001280     05  NAR-TYPE                 PIC X(01).
001290     05  NAR-CURRENCY             PIC X(03).
001300     05  NAR-REASON               PIC X(25).
001310     05  FILLER                   PIC X(01).
001320*-----------------------------------------------------------------
001330 WORKING-STORAGE             SECTION.
001340*-----------------------------------------------------------------
001350 01  SWITCHES-AND-COUNTERS.
001360     05  CREATE-EOF-SW            PIC X(01) VALUE "N".
001370         88  CREATE-EOF                      VALUE "Y".
001380     05  WS-VALID-SW              PIC X(01) VALUE "N".
001390         88  WS-REQUEST-VALID                VALUE "Y".
001400     05  WS-REQUESTS-READ         PIC S9(07) COMP VALUE ZERO.
001410     05  WS-ACCOUNTS-CREATED      PIC S9(07) COMP VALUE ZERO.
001420     05  WS-REQUESTS-REJECTED     PIC S9(07) COMP VALUE ZERO.
001430     05  FILLER                   PIC X(01).
001440*
001450 01  FILE-STATUS-AREA.
001460     05  FS-CREATE-IN-STAT        PIC X(02).
001470     05  FS-INDEX-STAT            PIC X(02).
001480     05  FS-CONTROL-STAT          PIC X(02).
001490     05  FS-REJECT-STAT           PIC X(02).
001500     05  FILLER                   PIC X(02).
001510*
001520*    REDEFINE LETS ONE DISPLAY SHOW ALL FOUR STATUS CODES.
001530 01  FILE-STATUS-LINE REDEFINES FILE-STATUS-AREA
001540                                  PIC X(10).
001550*
001560*    STANDALONE NEXT-ACCOUNT-NUMBER COUNTER -- NOT PART OF ANY
001570*    RECORD, SO IT GETS ITS OWN 77-LEVEL RATHER THAN A 01.
001580 77  WS-NEXT-ACCT-NO              PIC 9(08) VALUE ZERO.
001590 01  WS-REJECT-REASON             PIC X(26) VALUE SPACES.
001600*
001610 01  WS-TYPE-EDIT                 PIC X(01) VALUE SPACES.
001620     88  WS-TYPE-VALID                   VALUE "A" "L" "Q"
001630                                                "R" "E".
001640*
001650 01  WS-RUN-DATE.
001660     05  WS-RUN-CCYY              PIC 9(04).
001670     05  WS-RUN-MM                PIC 9(02).
001680     05  WS-RUN-DD                PIC 9(02).
001690*
001700*    ALTERNATE VIEW USED WHEN MOVING THE CONTROL RECORD'S DATE
001710*    INTO THE NEW MASTER RECORD IN A SINGLE GROUP MOVE.
001720 01  WS-RUN-DATE-NUM REDEFINES WS-RUN-DATE
001730                                  PIC 9(08).
001740*-----------------------------------------------------------------
001750******************************************************************
001760 PROCEDURE                   DIVISION.
001770*-----------------------------------------------------------------
001780* MAIN LINE
001790*-----------------------------------------------------------------
001800 100-CREATE-NEW-ACCOUNTS.
001810     PERFORM 200-INITIATE-ACCOUNT-CREATE.
001820     PERFORM 200-PROCEED-ACCOUNT-CREATE UNTIL CREATE-EOF.
001830     PERFORM 200-TERMINATE-ACCOUNT-CREATE.
001840     STOP RUN.
001850*-----------------------------------------------------------------
001860* OPEN FILES, READ THE CONTROL RECORD FOR RUN DATE AND NEXT
001870* ACCOUNT NUMBER, READ THE FIRST CREATE REQUEST.
001880*-----------------------------------------------------------------
001890 200-INITIATE-ACCOUNT-CREATE.
001900     PERFORM 300-OPEN-CREATE-FILES.
001910     PERFORM 300-READ-CONTROL-RECORD.
001920     PERFORM 300-READ-ACCOUNT-CREATE-IN.
001930*-----------------------------------------------------------------
001940* EDIT ONE REQUEST; WRITE A NEW MASTER RECORD IF IT PASSES,
001950* OTHERWISE WRITE A REJECT LINE; READ THE NEXT REQUEST.
001960*-----------------------------------------------------------------
001970 200-PROCEED-ACCOUNT-CREATE.
001980     PERFORM 300-VALIDATE-CREATE-REQUEST.
001990     IF      WS-REQUEST-VALID
002000             PERFORM 300-WRITE-NEW-MASTER-RECORD
002010     ELSE
002020             PERFORM 300-WRITE-CREATE-REJECT
002030     END-IF.
002040     PERFORM 300-READ-ACCOUNT-CREATE-IN.
002050*-----------------------------------------------------------------
002060* CLOSE FILES AND TELL THE OPERATOR HOW MANY WERE CREATED.
002070*-----------------------------------------------------------------
002080 200-TERMINATE-ACCOUNT-CREATE.
002090     PERFORM 300-CLOSE-CREATE-FILES.
002100     DISPLAY "LEDGER-NEWA - REQUESTS READ:     "
002110             WS-REQUESTS-READ.
002120     DISPLAY "LEDGER-NEWA - ACCOUNTS CREATED:   "
002130             WS-ACCOUNTS-CREATED.
002140     DISPLAY "LEDGER-NEWA - REQUESTS REJECTED:  "
002150             WS-REQUESTS-REJECTED.
002160*-----------------------------------------------------------------
002170 300-OPEN-CREATE-FILES.
002180     OPEN    INPUT   ACCOUNT-CREATE-IN
002190             INPUT   GL-CONTROL-FILE
002200             I-O     ACCT-INDEX-FILE
002210             OUTPUT  NEWACCT-REJECT-OUT.
002220*-----------------------------------------------------------------
002230 300-READ-CONTROL-RECORD.
002240     READ    GL-CONTROL-FILE
002250             AT END
002260                 DISPLAY "LEDGER-NEWA - NO CONTROL RECORD, "
002270                         "STOPPING"
002280                 STOP RUN.
002290     MOVE    GLC-RUN-DATE             TO WS-RUN-DATE.
002300     COMPUTE WS-NEXT-ACCT-NO = GLC-HIGH-ACCT-ID + 1.
002310*-----------------------------------------------------------------
002320 300-READ-ACCOUNT-CREATE-IN.
002330     READ    ACCOUNT-CREATE-IN
002340             AT END      MOVE "Y" TO CREATE-EOF-SW
002350             NOT AT END  ADD  1   TO WS-REQUESTS-READ.
002360*-----------------------------------------------------------------
002370* NAME AND CURRENCY MUST NOT BE BLANK, TYPE MUST BE ONE OF THE
002380* FIVE VALID CODES.
002390*-----------------------------------------------------------------
002400 300-VALIDATE-CREATE-REQUEST.
002410     MOVE    "Y"                      TO WS-VALID-SW.
002420     MOVE    SPACES                   TO WS-REJECT-REASON.
002430     IF      CREATE-EOF
002440             MOVE "N"                 TO WS-VALID-SW
002450     ELSE
002460         IF  ACR-NAME = SPACES
002470             MOVE "N"                 TO WS-VALID-SW
002480             MOVE "ACCOUNT NAME IS BLANK"
002490                                      TO WS-REJECT-REASON
002500         ELSE
002510         IF  ACR-CURRENCY = SPACES
002520             MOVE "N"                 TO WS-VALID-SW
002530             MOVE "CURRENCY CODE IS BLANK"
002540                                      TO WS-REJECT-REASON
002550         ELSE
002560         MOVE ACR-TYPE                TO WS-TYPE-EDIT
002570         IF  NOT WS-TYPE-VALID
002580             MOVE "N"                 TO WS-VALID-SW
002590             MOVE "ACCOUNT TYPE IS NOT VALID"
002600                                      TO WS-REJECT-REASON
002610         END-IF
002620         END-IF
002630         END-IF
002640     END-IF.
002650*-----------------------------------------------------------------
002660* BUILD AND WRITE THE NEW MASTER RECORD -- ZERO BALANCE, ACTIVE
002670* STATUS, CREATED DATE IS TODAY'S RUN DATE.
002680*-----------------------------------------------------------------
002690 300-WRITE-NEW-MASTER-RECORD.
002700     MOVE    WS-NEXT-ACCT-NO          TO AIX-ACCT-ID.
002710     MOVE    ACR-NAME                 TO AIX-ACCT-NAME.
002720     MOVE    ACR-TYPE                 TO AIX-ACCT-TYPE.
002730     MOVE    ACR-CURRENCY             TO AIX-CURRENCY.
002740     MOVE    ZERO                     TO AIX-BALANCE.
002750     MOVE    "A"                      TO AIX-STATUS.
002760     MOVE    WS-RUN-DATE-NUM          TO AIX-CREATED-DATE.
002770     WRITE   ACCT-INDEX-RECORD
002780             INVALID KEY
002790                 DISPLAY "LEDGER-NEWA - DUPLICATE ACCT NO "
002800                         WS-NEXT-ACCT-NO.
002810     ADD     1                        TO WS-ACCOUNTS-CREATED.
002820     ADD     1                        TO WS-NEXT-ACCT-NO.
002830*-----------------------------------------------------------------
002840 300-WRITE-CREATE-REJECT.
002850     MOVE    ACR-NAME                 TO NAR-NAME.
002860     MOVE    ACR-TYPE                 TO NAR-TYPE.
002870     MOVE    ACR-CURRENCY             TO NAR-CURRENCY.
002880     MOVE    WS-REJECT-REASON         TO NAR-REASON.
002890     WRITE   NEWACCT-REJECT-RECORD.
002900     ADD     1                        TO WS-REQUESTS-REJECTED.
002910*-----------------------------------------------------------------
002920 300-CLOSE-CREATE-FILES.
002930     CLOSE   ACCOUNT-CREATE-IN
002940             GL-CONTROL-FILE
002950             ACCT-INDEX-FILE
002960             NEWACCT-REJECT-OUT.
